000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE FLEET DATA CENTER                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    VRB300.                                                   
000700 AUTHOR.        D KOVACH.                                                 
000800 INSTALLATION.  FLEET DATA CENTER.                                        
000900 DATE-WRITTEN.  06/19/91.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      NON-CONFIDENTIAL.                                         
001200*****************************************************************         
001300* VRB300  --  VEHICLE FLEET MAINTENANCE UTILITY                           
001400*                                                                         
001500* A CONTROL CARD PICKS ONE OF FOUR FLEET-WIDE FUNCTIONS AGAINST           
001600* THE VEHICLE MASTER FILE:                                                
001700*    SORT     - LIST AVAILABLE VEHICLES SORTED BY PRICE OR YEAR           
001800*    YRRANGE  - LIST VEHICLES WITHIN A MANUFACTURING YEAR RANGE           
001900*    TOP3     - LIST THE 3 NEWEST VEHICLES ON THE LOT                     
002000*    RMVOLD   - DROP VEHICLES OLDER THAN 10 MODEL YEARS AND               
002100*               REWRITE THE MASTER, LOGGING EACH REMOVAL                  
002200*                                                                         
002300* CHANGE LOG                                                              
002400*-----------------------------------------------------------              
002500* 06/19/91 DJK  ORIG    INITIAL VERSION - SORT FUNCTION ONLY.             
002600* 01/14/92 DJK  CR0231  ADDED YEAR-RANGE SEARCH FUNCTION.                 
002700* 09/02/93 MWT  CR0312  ADDED TOP-3-NEWEST FUNCTION.                      
002800* 04/25/95 RAH  CR0389  ADDED REMOVE-OLD FUNCTION, 10 YEAR RULE.          
002900* 12/12/95 DJK  CR0410  VEH TABLE SIZE RAISED 100 TO 200 CARS.            
003000* 11/16/98 DJK  CR0871  Y2K - WIDENED YEAR FIELD TO FOUR-DIGIT            
003100*                       CENTURY THROUGHOUT, RMVOLD USES CCYY.             
003200* 10/09/03 RAH  CR1042  ADOPTED SHARED FLTCOPY RECORD LAYOUT.             
003300* 04/09/04 MWT  CR1071  CTL-FUNCTION NOW CHECKED AGAINST THE              
003400*                       FUNCTION-CHARS CLASS BEFORE THE EVALUATE -        
003500*                       A GARBLED CARD FALLS TO UNKNOWN-FUNCTION          
003600*                       INSTEAD OF MATCHING BY ACCIDENT.                  
003700*-----------------------------------------------------------              
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     UPSI-0 ON STATUS IS VRB300-TRACE-ON                                  
004500     UPSI-0 OFF STATUS IS VRB300-TRACE-OFF                                
004600     CLASS FUNCTION-CHARS IS 'A' THRU 'Z'.                                
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT VEHICLE-FILE-IN  ASSIGN TO VEHFILE                            
005000            ORGANIZATION IS SEQUENTIAL                                    
005100            FILE STATUS  IS WS-VEHIN-STATUS.                              
005200     SELECT VEHICLE-FILE-OUT ASSIGN TO VEHOUT                             
005300            ORGANIZATION IS SEQUENTIAL                                    
005400            FILE STATUS  IS WS-VEHOUT-STATUS.                             
005500     SELECT CONTROL-CARD-FILE ASSIGN TO PARMCARD                          
005600            ORGANIZATION IS SEQUENTIAL                                    
005700            FILE STATUS  IS WS-PARM-STATUS.                               
005800     SELECT REPORT-FILE      ASSIGN TO RPTFILE                            
005900            ORGANIZATION IS SEQUENTIAL                                    
006000            FILE STATUS  IS WS-RPTFILE-STATUS.                            
006100     SELECT LOG-FILE         ASSIGN TO LOGFILE                            
006200            ORGANIZATION IS SEQUENTIAL                                    
006300            FILE STATUS  IS WS-LOGFILE-STATUS.                            
006400*****************************************************************         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  VEHICLE-FILE-IN                                                      
006800     RECORDING MODE IS F.                                                 
006900 COPY FLTCOPY REPLACING ==:TAG:== BY ==VEH==.                             
007000 FD  VEHICLE-FILE-OUT                                                     
007100     RECORDING MODE IS F.                                                 
007200 COPY FLTCOPY REPLACING ==:TAG:== BY ==VEO==.                             
007300 FD  CONTROL-CARD-FILE                                                    
007400     RECORDING MODE IS F.                                                 
007500 01  CONTROL-CARD-RECORD.                                                 
007600     05  CTL-FUNCTION             PIC X(07).                              
007700     05  CTL-SORT-KEY             PIC X(01).                              
007800     05  CTL-YEAR-START           PIC 9(04).                              
007900     05  CTL-YEAR-END             PIC 9(04).                              
008000     05  CTL-CURRENT-YEAR         PIC 9(04).                              
008100     05  FILLER                   PIC X(60).                              
008200 FD  REPORT-FILE                                                          
008300     RECORDING MODE IS F.                                                 
008400 01  REPORT-RECORD.                                                       
008500     05  RPT-LINE                 PIC X(78).                              
008600     05  FILLER                   PIC X(02).                              
008700 FD  LOG-FILE                                                             
008800     RECORDING MODE IS F.                                                 
008900 01  LOG-RECORD.                                                          
009000     05  LOG-TEXT                 PIC X(98).                              
009100     05  FILLER                   PIC X(02).                              
009200*****************************************************************         
009300 WORKING-STORAGE SECTION.                                                 
009400*****************************************************************         
009500 77  WS-KEPT-COUNT                 PIC S9(05) COMP VALUE +0.              
009600 77  WS-DROPPED-COUNT              PIC S9(05) COMP VALUE +0.              
009700*                                                                         
009800 01  WS-FILE-STATUS-CODES.                                                
009900     05  WS-VEHIN-STATUS          PIC X(2) VALUE SPACES.                  
010000         88  VEHIN-OK             VALUE '00'.                             
010100         88  VEHIN-EOF            VALUE '10'.                             
010200     05  WS-VEHOUT-STATUS         PIC X(2) VALUE SPACES.                  
010300     05  WS-PARM-STATUS           PIC X(2) VALUE SPACES.                  
010400         88  PARM-OK              VALUE '00'.                             
010500     05  WS-RPTFILE-STATUS        PIC X(2) VALUE SPACES.                  
010600     05  WS-LOGFILE-STATUS        PIC X(2) VALUE SPACES.                  
010700         88  LOGFILE-NOT-FOUND    VALUE '35'.                             
010800     05  FILLER                   PIC X(2) VALUE SPACES.                  
010900*                                                                         
011000 01  WS-SWITCHES.                                                         
011100     05  WS-VEHIN-EOF-SW          PIC X VALUE 'N'.                        
011200         88  WS-VEHIN-DONE        VALUE 'Y'.                              
011300     05  FILLER                   PIC X VALUE SPACE.                      
011400*                                                                         
011500 01  WS-TABLE-CONTROL.                                                    
011600     05  WS-VEH-COUNT             PIC S9(05) COMP VALUE +0.               
011700     05  WS-VEH-INDEX             PIC S9(05) COMP VALUE +0.               
011800     05  WS-SORT-OUTER            PIC S9(05) COMP VALUE +0.               
011900     05  WS-SORT-INNER            PIC S9(05) COMP VALUE +0.               
012000     05  WS-SORT-LOW              PIC S9(05) COMP VALUE +0.               
012100     05  WS-TOP-INDEX             PIC S9(05) COMP VALUE +0.               
012200     05  WS-TOP-COUNT             PIC S9(05) COMP VALUE +0.               
012300     05  WS-FUNC-LEN              PIC S9(03) COMP VALUE +0.               
012400     05  FILLER                   PIC X(02) VALUE SPACES.                 
012500*                                                                         
012600 01  WS-VEHICLE-TABLE.                                                    
012700     05  WS-VEH-ENTRY OCCURS 200 TIMES.                                   
012800         10  TB-VEH-ID            PIC X(06).                              
012900         10  TB-VEH-MODEL         PIC X(20).                              
013000         10  TB-VEH-YEAR          PIC 9(04).                              
013100         10  TB-VEH-YEAR-R REDEFINES TB-VEH-YEAR.                         
013200             15  TB-VEH-YEAR-CC   PIC 99.                                 
013300             15  TB-VEH-YEAR-YY   PIC 99.                                 
013400         10  TB-VEH-PRICE         PIC S9(05)V99 COMP-3.                   
013500         10  TB-VEH-STATUS        PIC X(12).                              
013600             88  TB-VEH-AVAILABLE VALUE 'AVAILABLE   '.                   
013700             88  TB-VEH-RENTED    VALUE 'RENTED      '.                   
013800             88  TB-VEH-MAINT     VALUE 'MAINTENANCE '.                   
013900     05  FILLER                   PIC X(02).                              
014000*                                                                         
014100 01  WS-SWAP-AREA.                                                        
014200     05  WS-SWAP-ID               PIC X(06).                              
014300     05  WS-SWAP-MODEL            PIC X(20).                              
014400     05  WS-SWAP-YEAR             PIC 9(04).                              
014500     05  WS-SWAP-YEAR-R REDEFINES WS-SWAP-YEAR.                           
014600         10  WS-SWAP-YEAR-CC      PIC 99.                                 
014700         10  WS-SWAP-YEAR-YY      PIC 99.                                 
014800     05  WS-SWAP-PRICE            PIC S9(05)V99 COMP-3.                   
014900     05  WS-SWAP-STATUS           PIC X(12).                              
015000     05  FILLER                   PIC X(02) VALUE SPACES.                 
015100*                                                                         
015200 01  WS-TOP3-TABLE.                                                       
015300     05  WS-TOP3-ENTRY OCCURS 3 TIMES.                                    
015400         10  WS-TOP3-ID           PIC X(06).                              
015500         10  WS-TOP3-MODEL        PIC X(20).                              
015600         10  WS-TOP3-YEAR         PIC 9(04).                              
015700         10  WS-TOP3-YEAR-R REDEFINES WS-TOP3-YEAR.                       
015800             15  WS-TOP3-YEAR-CC  PIC 99.                                 
015900             15  WS-TOP3-YEAR-YY  PIC 99.                                 
016000     05  FILLER                   PIC X(02).                              
016100*                                                                         
016200 01  WS-PRINT-EDIT-FIELDS.                                                
016300     05  WS-EDIT-PRICE            PIC ZZZZ9.99.                           
016400     05  FILLER                   PIC X(02) VALUE SPACES.                 
016500*                                                                         
016600 01  WS-AUDIT-FIELDS.                                                     
016700     05  WS-AUDIT-TEXT            PIC X(70).                              
016800     05  FILLER                   PIC X(02) VALUE SPACES.                 
016900*****************************************************************         
017000 PROCEDURE DIVISION.                                                      
017100*****************************************************************         
017200 000-MAIN-PROCESS.                                                        
017300     PERFORM 150-OPEN-FILES.                                              
017400     PERFORM 200-READ-CONTROL-CARD.                                       
017500     PERFORM 300-LOAD-VEHICLE-MASTER.                                     
017600     EVALUATE CTL-FUNCTION                                                
017700         WHEN 'SORT   '                                                   
017800             PERFORM 400-SORT-AVAILABLE-BY-KEY                            
017900             PERFORM 450-PRINT-SORTED-LIST                                
018000         WHEN 'YRRANGE'                                                   
018100             PERFORM 500-YEAR-RANGE-SEARCH                                
018200         WHEN 'TOP3   '                                                   
018300             PERFORM 600-TOP-3-NEWEST                                     
018400         WHEN 'RMVOLD '                                                   
018500             PERFORM 700-REMOVE-OLD-VEHICLES                              
018600         WHEN OTHER                                                       
018700             DISPLAY 'VRB300 - UNKNOWN CONTROL FUNCTION '                 
018800                     CTL-FUNCTION                                         
018900             MOVE 16 TO RETURN-CODE                                       
019000     END-EVALUATE.                                                        
019100     PERFORM 790-CLOSE-FILES.                                             
019200     DISPLAY 'VRB300 ENDED - FUNCTION=' CTL-FUNCTION.                     
019300     GOBACK.                                                              
019400*                                                                         
019500 150-OPEN-FILES.                                                          
019600     OPEN INPUT VEHICLE-FILE-IN.                                          
019700     OPEN INPUT CONTROL-CARD-FILE.                                        
019800     OPEN OUTPUT REPORT-FILE.                                             
019900     OPEN EXTEND LOG-FILE.                                                
020000     IF LOGFILE-NOT-FOUND                                                 
020100         OPEN OUTPUT LOG-FILE                                             
020200     END-IF.                                                              
020300*                                                                         
020400 790-CLOSE-FILES.                                                         
020500     CLOSE VEHICLE-FILE-IN.                                               
020600     CLOSE CONTROL-CARD-FILE.                                             
020700     CLOSE REPORT-FILE.                                                   
020800     CLOSE LOG-FILE.                                                      
020900     IF WS-VEHOUT-STATUS NOT EQUAL SPACES                                 
021000         CLOSE VEHICLE-FILE-OUT                                           
021100     END-IF.                                                              
021200*                                                                         
021300 200-READ-CONTROL-CARD.                                                   
021400     READ CONTROL-CARD-FILE                                               
021500         AT END                                                           
021600             MOVE 'NONE   ' TO CTL-FUNCTION                               
021700     END-READ.                                                            
021800     IF CTL-FUNCTION NOT EQUAL SPACES                                     
021900         MOVE 0 TO WS-FUNC-LEN                                            
022000         INSPECT CTL-FUNCTION TALLYING WS-FUNC-LEN                        
022100             FOR CHARACTERS BEFORE INITIAL SPACE                          
022200         IF CTL-FUNCTION (1:WS-FUNC-LEN) IS NOT FUNCTION-CHARS            
022300             MOVE 'BADFN  ' TO CTL-FUNCTION                               
022400         END-IF                                                           
022500     END-IF.                                                              
022600*                                                                         
022700 300-LOAD-VEHICLE-MASTER.                                                 
022800     MOVE 0 TO WS-VEH-COUNT.                                              
022900     PERFORM 310-READ-AND-STORE-VEH                                       
023000         UNTIL WS-VEHIN-DONE.                                             
023100*                                                                         
023200 310-READ-AND-STORE-VEH.                                                  
023300     READ VEHICLE-FILE-IN                                                 
023400         AT END                                                           
023500             SET WS-VEHIN-DONE TO TRUE                                    
023600         NOT AT END                                                       
023700             ADD 1 TO WS-VEH-COUNT                                        
023800             MOVE VEH-ID     TO TB-VEH-ID(WS-VEH-COUNT)                   
023900             MOVE VEH-MODEL  TO TB-VEH-MODEL(WS-VEH-COUNT)                
024000             MOVE VEH-YEAR   TO TB-VEH-YEAR(WS-VEH-COUNT)                 
024100             MOVE VEH-PRICE  TO TB-VEH-PRICE(WS-VEH-COUNT)                
024200             MOVE VEH-STATUS TO TB-VEH-STATUS(WS-VEH-COUNT)               
024300     END-READ.                                                            
024400*                                                                         
024500 400-SORT-AVAILABLE-BY-KEY.                                               
024600     IF WS-VEH-COUNT GREATER THAN 1                                       
024700         MOVE 1 TO WS-SORT-OUTER                                          
024800         PERFORM 410-SORT-OUTER-PASS                                      
024900             UNTIL WS-SORT-OUTER GREATER THAN OR EQUAL                    
025000                 WS-VEH-COUNT                                             
025100     END-IF.                                                              
025200*                                                                         
025300 410-SORT-OUTER-PASS.                                                     
025400     MOVE WS-SORT-OUTER TO WS-SORT-INNER.                                 
025500     ADD 1 TO WS-SORT-INNER.                                              
025600     PERFORM 420-SORT-INNER-PASS                                          
025700         UNTIL WS-SORT-INNER GREATER THAN WS-VEH-COUNT.                   
025800     ADD 1 TO WS-SORT-OUTER.                                              
025900*                                                                         
026000 420-SORT-INNER-PASS.                                                     
026100     IF CTL-SORT-KEY EQUAL 'Y'                                            
026200         IF TB-VEH-YEAR(WS-SORT-INNER) LESS THAN                          
026300                TB-VEH-YEAR(WS-SORT-OUTER)                                
026400             PERFORM 430-SWAP-VEH-ENTRIES                                 
026500         END-IF                                                           
026600     ELSE                                                                 
026700         IF TB-VEH-PRICE(WS-SORT-INNER) LESS THAN                         
026800                TB-VEH-PRICE(WS-SORT-OUTER)                               
026900             PERFORM 430-SWAP-VEH-ENTRIES                                 
027000         END-IF                                                           
027100     END-IF.                                                              
027200     ADD 1 TO WS-SORT-INNER.                                              
027300*                                                                         
027400 430-SWAP-VEH-ENTRIES.                                                    
027500     MOVE TB-VEH-ID(WS-SORT-OUTER)     TO WS-SWAP-ID.                     
027600     MOVE TB-VEH-MODEL(WS-SORT-OUTER)  TO WS-SWAP-MODEL.                  
027700     MOVE TB-VEH-YEAR(WS-SORT-OUTER)   TO WS-SWAP-YEAR.                   
027800     MOVE TB-VEH-PRICE(WS-SORT-OUTER)  TO WS-SWAP-PRICE.                  
027900     MOVE TB-VEH-STATUS(WS-SORT-OUTER) TO WS-SWAP-STATUS.                 
028000     MOVE TB-VEH-ID(WS-SORT-INNER) TO                                     
028100         TB-VEH-ID(WS-SORT-OUTER).                                        
028200     MOVE TB-VEH-MODEL(WS-SORT-INNER)  TO                                 
028300         TB-VEH-MODEL(WS-SORT-OUTER).                                     
028400     MOVE TB-VEH-YEAR(WS-SORT-INNER)   TO                                 
028500         TB-VEH-YEAR(WS-SORT-OUTER).                                      
028600     MOVE TB-VEH-PRICE(WS-SORT-INNER)  TO                                 
028700         TB-VEH-PRICE(WS-SORT-OUTER).                                     
028800     MOVE TB-VEH-STATUS(WS-SORT-INNER) TO                                 
028900         TB-VEH-STATUS(WS-SORT-OUTER).                                    
029000     MOVE WS-SWAP-ID     TO TB-VEH-ID(WS-SORT-INNER).                     
029100     MOVE WS-SWAP-MODEL  TO TB-VEH-MODEL(WS-SORT-INNER).                  
029200     MOVE WS-SWAP-YEAR   TO TB-VEH-YEAR(WS-SORT-INNER).                   
029300     MOVE WS-SWAP-PRICE  TO TB-VEH-PRICE(WS-SORT-INNER).                  
029400     MOVE WS-SWAP-STATUS TO TB-VEH-STATUS(WS-SORT-INNER).                 
029500*                                                                         
029600 450-PRINT-SORTED-LIST.                                                   
029700     MOVE SPACES TO REPORT-RECORD.                                        
029800     MOVE 'AVAILABLE VEHICLES - SORTED' TO RPT-LINE.                      
029900     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
030000     MOVE 1 TO WS-VEH-INDEX.                                              
030100     PERFORM 460-PRINT-ONE-SORTED                                         
030200         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
030300         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
030400*                                                                         
030500 460-PRINT-ONE-SORTED.                                                    
030600     IF TB-VEH-AVAILABLE(WS-VEH-INDEX)                                    
030700         MOVE TB-VEH-PRICE(WS-VEH-INDEX) TO WS-EDIT-PRICE                 
030800         STRING TB-VEH-ID(WS-VEH-INDEX) ' '                               
030900             TB-VEH-MODEL(WS-VEH-INDEX) ' '                               
031000             TB-VEH-YEAR(WS-VEH-INDEX) ' ' WS-EDIT-PRICE                  
031100             DELIMITED BY SIZE INTO RPT-LINE                              
031200         WRITE REPORT-RECORD AFTER ADVANCING 1 LINE                       
031300     END-IF.                                                              
031400*                                                                         
031500 500-YEAR-RANGE-SEARCH.                                                   
031600     MOVE SPACES TO REPORT-RECORD.                                        
031700     MOVE 'VEHICLES IN YEAR RANGE' TO RPT-LINE.                           
031800     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
031900     MOVE 1 TO WS-VEH-INDEX.                                              
032000     PERFORM 510-PRINT-ONE-IN-RANGE                                       
032100         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
032200         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
032300*                                                                         
032400 510-PRINT-ONE-IN-RANGE.                                                  
032500     IF TB-VEH-YEAR(WS-VEH-INDEX) NOT LESS THAN CTL-YEAR-START            
032600        AND TB-VEH-YEAR(WS-VEH-INDEX) NOT GREATER THAN                    
032700            CTL-YEAR-END                                                  
032800         MOVE TB-VEH-PRICE(WS-VEH-INDEX) TO WS-EDIT-PRICE                 
032900         STRING TB-VEH-ID(WS-VEH-INDEX) ' '                               
033000             TB-VEH-MODEL(WS-VEH-INDEX) ' '                               
033100             TB-VEH-YEAR(WS-VEH-INDEX) ' ' WS-EDIT-PRICE                  
033200             DELIMITED BY SIZE INTO RPT-LINE                              
033300         WRITE REPORT-RECORD AFTER ADVANCING 1 LINE                       
033400     END-IF.                                                              
033500*                                                                         
033600 600-TOP-3-NEWEST.                                                        
033700     MOVE 0 TO WS-TOP-COUNT.                                              
033800     MOVE 1 TO WS-VEH-INDEX.                                              
033900     PERFORM 610-CONSIDER-ONE-VEHICLE                                     
034000         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
034100         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
034200     MOVE SPACES TO REPORT-RECORD.                                        
034300     MOVE 'TOP 3 NEWEST VEHICLES' TO RPT-LINE.                            
034400     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
034500     MOVE 1 TO WS-TOP-INDEX.                                              
034600     PERFORM 620-PRINT-ONE-TOP3                                           
034700         VARYING WS-TOP-INDEX FROM 1 BY 1                                 
034800         UNTIL WS-TOP-INDEX GREATER THAN WS-TOP-COUNT.                    
034900*                                                                         
035000 610-CONSIDER-ONE-VEHICLE.                                                
035100     IF WS-TOP-COUNT LESS THAN 3                                          
035200         ADD 1 TO WS-TOP-COUNT                                            
035300         MOVE TB-VEH-ID(WS-VEH-INDEX)    TO                               
035400             WS-TOP3-ID(WS-TOP-COUNT)                                     
035500         MOVE TB-VEH-MODEL(WS-VEH-INDEX) TO                               
035600             WS-TOP3-MODEL(WS-TOP-COUNT)                                  
035700         MOVE TB-VEH-YEAR(WS-VEH-INDEX)  TO                               
035800             WS-TOP3-YEAR(WS-TOP-COUNT)                                   
035900         PERFORM 630-RESORT-TOP3                                          
036000     ELSE                                                                 
036100         IF TB-VEH-YEAR(WS-VEH-INDEX) GREATER THAN                        
036200                WS-TOP3-YEAR(3)                                           
036300             MOVE TB-VEH-ID(WS-VEH-INDEX)    TO WS-TOP3-ID(3)             
036400             MOVE TB-VEH-MODEL(WS-VEH-INDEX) TO WS-TOP3-MODEL(3)          
036500             MOVE TB-VEH-YEAR(WS-VEH-INDEX)  TO WS-TOP3-YEAR(3)           
036600             PERFORM 630-RESORT-TOP3                                      
036700         END-IF                                                           
036800     END-IF.                                                              
036900*                                                                         
037000 630-RESORT-TOP3.                                                         
037100     MOVE 1 TO WS-SORT-OUTER.                                             
037200     PERFORM 640-RESORT-PASS                                              
037300         UNTIL WS-SORT-OUTER GREATER THAN OR EQUAL WS-TOP-COUNT.          
037400*                                                                         
037500 640-RESORT-PASS.                                                         
037600     MOVE WS-SORT-OUTER TO WS-SORT-INNER.                                 
037700     ADD 1 TO WS-SORT-INNER.                                              
037800     PERFORM 650-RESORT-COMPARE                                           
037900         UNTIL WS-SORT-INNER GREATER THAN WS-TOP-COUNT.                   
038000     ADD 1 TO WS-SORT-OUTER.                                              
038100*                                                                         
038200 650-RESORT-COMPARE.                                                      
038300     IF WS-TOP3-YEAR(WS-SORT-INNER) GREATER THAN                          
038400            WS-TOP3-YEAR(WS-SORT-OUTER)                                   
038500         PERFORM 660-SWAP-TOP3-ENTRIES                                    
038600     END-IF.                                                              
038700     ADD 1 TO WS-SORT-INNER.                                              
038800*                                                                         
038900 660-SWAP-TOP3-ENTRIES.                                                   
039000     MOVE WS-TOP3-ID(WS-SORT-OUTER)    TO WS-SWAP-ID.                     
039100     MOVE WS-TOP3-MODEL(WS-SORT-OUTER) TO WS-SWAP-MODEL.                  
039200     MOVE WS-TOP3-YEAR(WS-SORT-OUTER)  TO WS-SWAP-YEAR.                   
039300     MOVE WS-TOP3-ID(WS-SORT-INNER)    TO                                 
039400         WS-TOP3-ID(WS-SORT-OUTER).                                       
039500     MOVE WS-TOP3-MODEL(WS-SORT-INNER) TO                                 
039600         WS-TOP3-MODEL(WS-SORT-OUTER).                                    
039700     MOVE WS-TOP3-YEAR(WS-SORT-INNER)  TO                                 
039800         WS-TOP3-YEAR(WS-SORT-OUTER).                                     
039900     MOVE WS-SWAP-ID     TO WS-TOP3-ID(WS-SORT-INNER).                    
040000     MOVE WS-SWAP-MODEL  TO WS-TOP3-MODEL(WS-SORT-INNER).                 
040100     MOVE WS-SWAP-YEAR   TO WS-TOP3-YEAR(WS-SORT-INNER).                  
040200*                                                                         
040300 620-PRINT-ONE-TOP3.                                                      
040400     STRING WS-TOP3-ID(WS-TOP-INDEX) ' '                                  
040500         WS-TOP3-MODEL(WS-TOP-INDEX) ' '                                  
040600         WS-TOP3-YEAR(WS-TOP-INDEX)                                       
040700         DELIMITED BY SIZE INTO RPT-LINE.                                 
040800     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
040900*                                                                         
041000 700-REMOVE-OLD-VEHICLES.                                                 
041100     OPEN OUTPUT VEHICLE-FILE-OUT.                                        
041200     MOVE 1 TO WS-VEH-INDEX.                                              
041300     MOVE 0 TO WS-KEPT-COUNT.                                             
041400     MOVE 0 TO WS-DROPPED-COUNT.                                          
041500     PERFORM 710-KEEP-OR-DROP-ONE                                         
041600         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
041700         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
041800     DISPLAY 'VRB300 RMVOLD - KEPT=' WS-KEPT-COUNT                        
041900             ' DROPPED=' WS-DROPPED-COUNT.                                
042000*                                                                         
042100 710-KEEP-OR-DROP-ONE.                                                    
042200     IF (CTL-CURRENT-YEAR - TB-VEH-YEAR(WS-VEH-INDEX))                    
042300            GREATER THAN 10                                               
042400         ADD 1 TO WS-DROPPED-COUNT                                        
042500         MOVE TB-VEH-ID(WS-VEH-INDEX) TO WS-AUDIT-TEXT                    
042600         STRING 'RMVOLD DROPPED VEH=' TB-VEH-ID(WS-VEH-INDEX)             
042700             ' YEAR=' TB-VEH-YEAR(WS-VEH-INDEX)                           
042800             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
042900         PERFORM 720-WRITE-AUDIT-LINE                                     
043000     ELSE                                                                 
043100         MOVE TB-VEH-ID(WS-VEH-INDEX)     TO VEO-ID                       
043200         MOVE TB-VEH-MODEL(WS-VEH-INDEX)  TO VEO-MODEL                    
043300         MOVE TB-VEH-YEAR(WS-VEH-INDEX)   TO VEO-YEAR                     
043400         MOVE TB-VEH-PRICE(WS-VEH-INDEX)  TO VEO-PRICE                    
043500         MOVE TB-VEH-STATUS(WS-VEH-INDEX) TO VEO-STATUS                   
043600         WRITE VEO-REC                                                    
043700         ADD 1 TO WS-KEPT-COUNT                                           
043800     END-IF.                                                              
043900*                                                                         
044000 720-WRITE-AUDIT-LINE.                                                    
044100     STRING '[RMVOLD] ' WS-AUDIT-TEXT DELIMITED BY SIZE                   
044200         INTO LOG-TEXT.                                                   
044300     WRITE LOG-RECORD.                                                    
