000100*****************************************************************         
000200* TRNCOPY -- RENTAL TRANSACTION RECORD LAYOUT                     CR1042  
000300* DRIVES VRB100, ONE TRANSACTION PER RECORD.  CODES ARE:          CR1042  
000400*   RENT  RETURN  ADD  REMOVE  UPDATE  MAINT  RESTORE             CR1042  
000500* ADDED FOR THE VEHICLE RENTAL CONVERSION - RUN OF 91.            CR1042  
000600* 03/02/04 RAH  CR1058  TRN-CODE WAS X(06) - TOO SHORT TO HOLD    CR1058  
000700*                       'RESTORE', SO THAT CODE NEVER MATCHED.    CR1058  
000800*                       WIDENED TO X(07), FILLER CUT BY ONE.      CR1058  
000900*****************************************************************         
001000 01  TRN-RECORD.                                                          
001100     05  TRN-CODE                 PIC X(07).                              
001200     05  TRN-VEH-ID               PIC X(06).                              
001300     05  TRN-USER-ID              PIC X(06).                              
001400     05  TRN-DATE                 PIC X(10).                              
001500     05  TRN-DATE-R REDEFINES TRN-DATE.                                   
001600         10  TRN-DATE-DD          PIC 99.                                 
001700         10  FILLER               PIC X.                                  
001800         10  TRN-DATE-MM          PIC 99.                                 
001900         10  FILLER               PIC X.                                  
002000         10  TRN-DATE-CCYY        PIC 9(4).                               
002100     05  TRN-MODEL                PIC X(20).                              
002200     05  TRN-YEAR                 PIC 9(04).                              
002300     05  TRN-PRICE                PIC S9(05)V99 COMP-3.                   
002400     05  FILLER                   PIC X(14).                              
