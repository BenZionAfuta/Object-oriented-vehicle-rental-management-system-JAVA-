000100*****************************************************************         
000200* FLTCOPY -- FLEET (VEHICLE) MASTER RECORD LAYOUT                 CR1042  
000300* REPLACING TAG ":TAG:" WITH CALLER'S PREFIX, E.G.                CR1042  
000400*     COPY FLTCOPY REPLACING ==:TAG:== BY ==VEH==.                CR1042  
000500* ADDED FOR THE VEHICLE RENTAL CONVERSION - RUN OF 91.            CR1042  
000600*****************************************************************         
000700 01  :TAG:-REC.                                                           
000800     05  :TAG:-ID                PIC X(06).                               
000900     05  :TAG:-MODEL             PIC X(20).                               
001000     05  :TAG:-YEAR              PIC 9(04).                               
001100     05  :TAG:-YEAR-R REDEFINES :TAG:-YEAR.                               
001200         10  :TAG:-YEAR-CC       PIC 99.                                  
001300         10  :TAG:-YEAR-YY       PIC 99.                                  
001400     05  :TAG:-PRICE             PIC S9(05)V99 COMP-3.                    
001500     05  :TAG:-STATUS            PIC X(12).                               
001600         88  :TAG:-IS-AVAILABLE  VALUE 'AVAILABLE   '.                    
001700         88  :TAG:-IS-RENTED     VALUE 'RENTED      '.                    
001800         88  :TAG:-IS-MAINT      VALUE 'MAINTENANCE '.                    
001900     05  FILLER                  PIC X(18).                               
