000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE FLEET DATA CENTER                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    VRB100.                                                   
000700 AUTHOR.        R HALVORSEN.                                              
000800 INSTALLATION.  FLEET DATA CENTER.                                        
000900 DATE-WRITTEN.  03/14/89.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      NON-CONFIDENTIAL.                                         
001200*****************************************************************         
001300* VRB100  --  VEHICLE RENTAL MASTER UPDATE                                
001400*                                                                         
001500* READS THE DAILY TRANSACTION FILE (RENT, RETURN, ADD, REMOVE,            
001600* UPDATE, MAINT, RESTORE) AND APPLIES IT AGAINST THE VEHICLE              
001700* MASTER AND RENTAL HISTORY FILES.  BUILDS THE NEW GENERATION             
001800* OF BOTH FILES AND WRITES ONE LINE PER ACTION OR ERROR TO THE            
001900* AUDIT LOG.  IF THE VEHICLE MASTER IS MISSING OR EMPTY THE               
002000* STANDARD 10-CAR STARTER FLEET IS LOADED FIRST.                          
002100*                                                                         
002200* CHANGE LOG                                                              
002300*-----------------------------------------------------------              
002400* 03/14/89 RAH  ORIG    INITIAL VERSION - PILOT FLEET OF 10.              
002500* 07/02/89 RAH  CR0041  ADDED MAINT/RESTORE TRANSACTIONS.                 
002600* 11/19/90 DJK  CR0118  FIXED RETURN DAY-COUNT UNDERFLOW.                 
002700* 04/08/91 RAH  CR0203  ADDED UNIQUE VEH-ID CHECK ON ADD.                 
002800* 09/30/92 DJK  CR0255  REMOVE NOW SHIFTS TABLE, NOT MARK-DEL.            
002900* 02/17/93 MWT  CR0299  AUDIT LOG NOW EXTENDS, NOT REBUILT.               
003000* 06/01/94 RAH  CR0344  LATE FEE MOVED OUT TO REPORT WRITER.              
003100* 12/12/95 DJK  CR0410  VEH TABLE SIZE RAISED 100 TO 200 CARS.            
003200* 08/22/96 MWT  CR0455  VALIDATE MODEL NAME CHARACTER SET.                
003300* 03/03/98 RAH  CR0812  PRICE UPDATE TXN NO LONGER TOUCHES                
003400*                       RENTAL HISTORY OF PAST RENTALS.                   
003500* 11/02/98 DJK  CR0871  Y2K - WIDENED YEAR AND DATE FIELDS TO             
003600*                       FOUR-DIGIT CENTURY THROUGHOUT.                    
003700* 01/06/99 DJK  CR0871  Y2K - RETESTED DAY-COUNT SERIAL MATH              
003800*                       ACROSS CENTURY BOUNDARY, NO CHANGE REQ.           
003900* 05/14/01 MWT  CR0960  RENTAL TABLE RAISED 1000 TO 2000 ROWS.            
004000* 10/09/03 RAH  CR1042  ADOPTED SHARED FLTCOPY/RNTCOPY LAYOUTS.           
004100* 03/02/04 RAH  CR1059  DISPATCH WHENs REPADDED TO 7 CHARS TO             
004200*                       MATCH TRNCOPY CR1058 - RESTORE FIRES NOW.         
004300* 03/15/04 DJK  CR1063  VEH-ID/MODEL VALIDATORS NOW ENFORCE THE           
004400*                       CLASS-ID/CLASS-MODEL CHARACTER SETS AND           
004500*                       THE 3-6 LENGTH RULE, NOT JUST NON-BLANK.          
004600* 04/02/04 MWT  CR1067  DATE VALIDATOR NOW CALLED ON RENT/RETURN          
004700*                       BEFORE TRN-DATE HITS THE ENGINE.  DROPPED         
004800*                       THE STATUS-TEXT VALIDATOR - NO TRANSACTION        
004900*                       EVER CARRIED FREE-TEXT STATUS TO CHECK.           
005000* 04/16/04 RAH  CR1074  UPDATE TXN NO LONGER MOVES TRN-MODEL -            
005100*                       THE TRANSACTION FILE NEVER CARRIES A REAL         
005200*                       MODEL ON A PRICE UPDATE, SO THE MOVE WAS          
005300*                       BLANKING TB-VEH-MODEL ON EVERY PRICE CHG.         
005400* 04/23/04 DJK  CR1078  RETURN NOW ADDS THE COMPLETED RENTAL'S            
005500*                       COST TO WS-TOTAL-REVENUE (WAS ONLY BUMPED         
005600*                       ON HISTORY LOAD).  RUN TOTAL NOW WRITTEN          
005700*                       TO THE AUDIT LOG AT END OF RUN.                   
005800*-----------------------------------------------------------              
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER. IBM-390.                                                
006200 OBJECT-COMPUTER. IBM-390.                                                
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     UPSI-0 ON STATUS IS VRB100-TRACE-ON                                  
006600     UPSI-0 OFF STATUS IS VRB100-TRACE-OFF                                
006700     CLASS ID-CHARS IS 'A' THRU 'Z' '0' THRU '9'                          
006800     CLASS MODEL-CHARS IS 'A' THRU 'Z' '0' THRU '9' ' '.                  
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT VEHICLE-FILE-IN  ASSIGN TO VEHFILE                            
007200            ORGANIZATION IS SEQUENTIAL                                    
007300            FILE STATUS  IS WS-VEHIN-STATUS.                              
007400     SELECT VEHICLE-FILE-OUT ASSIGN TO VEHOUT                             
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            FILE STATUS  IS WS-VEHOUT-STATUS.                             
007700     SELECT RENTAL-FILE-IN   ASSIGN TO RNTFILE                            
007800            ORGANIZATION IS SEQUENTIAL                                    
007900            FILE STATUS  IS WS-RNTIN-STATUS.                              
008000     SELECT RENTAL-FILE-OUT  ASSIGN TO RNTOUT                             
008100            ORGANIZATION IS SEQUENTIAL                                    
008200            FILE STATUS  IS WS-RNTOUT-STATUS.                             
008300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                           
008400            ORGANIZATION IS SEQUENTIAL                                    
008500            FILE STATUS  IS WS-TRANFILE-STATUS.                           
008600     SELECT LOG-FILE         ASSIGN TO LOGFILE                            
008700            ORGANIZATION IS SEQUENTIAL                                    
008800            FILE STATUS  IS WS-LOGFILE-STATUS.                            
008900*****************************************************************         
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200 FD  VEHICLE-FILE-IN                                                      
009300     RECORDING MODE IS F.                                                 
009400 COPY FLTCOPY REPLACING ==:TAG:== BY ==VEH==.                             
009500 FD  VEHICLE-FILE-OUT                                                     
009600     RECORDING MODE IS F.                                                 
009700 COPY FLTCOPY REPLACING ==:TAG:== BY ==VEO==.                             
009800 FD  RENTAL-FILE-IN                                                       
009900     RECORDING MODE IS F.                                                 
010000 COPY RNTCOPY REPLACING ==:TAG:== BY ==RNI==.                             
010100 FD  RENTAL-FILE-OUT                                                      
010200     RECORDING MODE IS F.                                                 
010300 COPY RNTCOPY REPLACING ==:TAG:== BY ==RNO==.                             
010400 FD  TRANSACTION-FILE                                                     
010500     RECORDING MODE IS F.                                                 
010600 COPY TRNCOPY.                                                            
010700 FD  LOG-FILE                                                             
010800     RECORDING MODE IS F.                                                 
010900 01  LOG-RECORD.                                                          
011000     05  LOG-TEXT                PIC X(98).                               
011100     05  FILLER                  PIC X(02).                               
011200*****************************************************************         
011300 WORKING-STORAGE SECTION.                                                 
011400*****************************************************************         
011500 77  WS-TRAN-COUNT                 PIC S9(05) COMP VALUE +0.              
011600 77  WS-ERROR-COUNT                PIC S9(05) COMP VALUE +0.              
011700*                                                                         
011800 01  SYSTEM-DATE-AND-TIME.                                                
011900     05  WS-CURRENT-DATE.                                                 
012000         10  WS-CURRENT-YY        PIC 9(2).                               
012100         10  WS-CURRENT-MM        PIC 9(2).                               
012200         10  WS-CURRENT-DD        PIC 9(2).                               
012300     05  WS-CURRENT-TIME.                                                 
012400         10  WS-CURRENT-HH        PIC 9(2).                               
012500         10  WS-CURRENT-MIN       PIC 9(2).                               
012600         10  WS-CURRENT-SEC       PIC 9(2).                               
012700         10  WS-CURRENT-HS        PIC 9(2).                               
012800     05  FILLER                   PIC X(02) VALUE SPACES.                 
012900*                                                                         
013000 01  WS-FILE-STATUS-CODES.                                                
013100     05  WS-VEHIN-STATUS          PIC X(2) VALUE SPACES.                  
013200         88  VEHIN-OK             VALUE '00'.                             
013300         88  VEHIN-EOF            VALUE '10'.                             
013400         88  VEHIN-NOT-FOUND      VALUE '35'.                             
013500     05  WS-VEHOUT-STATUS         PIC X(2) VALUE SPACES.                  
013600     05  WS-RNTIN-STATUS          PIC X(2) VALUE SPACES.                  
013700         88  RNTIN-OK             VALUE '00'.                             
013800         88  RNTIN-EOF            VALUE '10'.                             
013900         88  RNTIN-NOT-FOUND      VALUE '35'.                             
014000     05  WS-RNTOUT-STATUS         PIC X(2) VALUE SPACES.                  
014100     05  WS-TRANFILE-STATUS       PIC X(2) VALUE SPACES.                  
014200         88  TRAN-OK              VALUE '00'.                             
014300         88  TRAN-EOF             VALUE '10'.                             
014400     05  WS-LOGFILE-STATUS        PIC X(2) VALUE SPACES.                  
014500         88  LOGFILE-NOT-FOUND    VALUE '35'.                             
014600     05  FILLER                   PIC X(2) VALUE SPACES.                  
014700*                                                                         
014800 01  WS-SWITCHES.                                                         
014900     05  WS-TRAN-EOF-SW           PIC X VALUE 'N'.                        
015000         88  WS-TRAN-EOF          VALUE 'Y'.                              
015100     05  WS-VEH-FOUND-SW          PIC X VALUE 'N'.                        
015200         88  WS-VEH-FOUND         VALUE 'Y'.                              
015300     05  WS-RNT-FOUND-SW          PIC X VALUE 'N'.                        
015400         88  WS-RNT-FOUND         VALUE 'Y'.                              
015500     05  WS-VALID-SW              PIC X VALUE 'Y'.                        
015600         88  WS-DATA-VALID        VALUE 'Y'.                              
015700         88  WS-DATA-INVALID      VALUE 'N'.                              
015800     05  WS-VEH-MASTER-EMPTY-SW   PIC X VALUE 'Y'.                        
015900         88  WS-VEH-MASTER-EMPTY  VALUE 'Y'.                              
016000     05  WS-DATE-VALID-SW         PIC X VALUE 'Y'.                        
016100         88  WS-DATE-IS-VALID     VALUE 'Y'.                              
016200     05  FILLER                   PIC X VALUE SPACE.                      
016300*                                                                         
016400 01  WS-TABLE-CONTROL.                                                    
016500     05  WS-VEH-COUNT             PIC S9(05) COMP VALUE +0.               
016600     05  WS-VEH-INDEX             PIC S9(05) COMP VALUE +0.               
016700     05  WS-RNT-COUNT             PIC S9(05) COMP VALUE +0.               
016800     05  WS-RNT-INDEX             PIC S9(05) COMP VALUE +0.               
016900     05  WS-FOUND-INDEX           PIC S9(05) COMP VALUE +0.               
017000     05  WS-DEF-INDEX             PIC S9(05) COMP VALUE +0.               
017100     05  WS-MAX-VEH               PIC S9(05) COMP VALUE +200.             
017200     05  WS-MAX-RNT               PIC S9(05) COMP VALUE +2000.            
017300     05  WS-SEARCH-ID             PIC X(06) VALUE SPACES.                 
017400     05  WS-SEARCH-USER-ID        PIC X(06) VALUE SPACES.                 
017500     05  FILLER                   PIC X(02) VALUE SPACES.                 
017600*                                                                         
017700 01  WS-VEHICLE-TABLE.                                                    
017800     05  WS-VEH-ENTRY OCCURS 200 TIMES.                                   
017900         10  TB-VEH-ID            PIC X(06).                              
018000         10  TB-VEH-MODEL         PIC X(20).                              
018100         10  TB-VEH-YEAR          PIC 9(04).                              
018200         10  TB-VEH-PRICE         PIC S9(05)V99 COMP-3.                   
018300         10  TB-VEH-STATUS        PIC X(12).                              
018400             88  TB-VEH-AVAILABLE VALUE 'AVAILABLE   '.                   
018500             88  TB-VEH-RENTED    VALUE 'RENTED      '.                   
018600             88  TB-VEH-MAINT     VALUE 'MAINTENANCE '.                   
018700     05  FILLER                   PIC X(02).                              
018800*                                                                         
018900 01  WS-RENTAL-TABLE.                                                     
019000     05  WS-RNT-ENTRY OCCURS 2000 TIMES.                                  
019100         10  TB-RNT-USER-ID       PIC X(06).                              
019200         10  TB-RNT-VEH-ID        PIC X(06).                              
019300         10  TB-RNT-MODEL         PIC X(20).                              
019400         10  TB-RNT-YEAR          PIC 9(04).                              
019500         10  TB-RNT-PRICE         PIC S9(05)V99 COMP-3.                   
019600         10  TB-RNT-START-DATE    PIC X(10).                              
019700         10  TB-RNT-END-DATE      PIC X(10).                              
019800         10  TB-RNT-TOTAL-COST    PIC S9(07)V99 COMP-3.                   
019900         10  TB-RNT-STATUS        PIC X(10).                              
020000             88  TB-RNT-ACTIVE    VALUE 'ACTIVE    '.                     
020100             88  TB-RNT-COMPLETE  VALUE 'COMPLETED '.                     
020200     05  FILLER                   PIC X(02).                              
020300*                                                                         
020400 01  WS-REVENUE-TOTALS.                                                   
020500     05  WS-TOTAL-REVENUE         PIC S9(09)V99 COMP-3 VALUE +0.          
020600     05  WS-REVENUE-EDIT          PIC ZZZZZZZZ9.99.                       
020700     05  FILLER                   PIC X(02) VALUE SPACES.                 
020800*                                                                         
020900 01  WS-DATE-CALC-FIELDS.                                                 
021000     05  WS-CALC-START-DATE       PIC X(10).                              
021100     05  WS-CALC-END-DATE         PIC X(10).                              
021200     05  WS-START-SERIAL          PIC S9(09) COMP VALUE +0.               
021300     05  WS-END-SERIAL            PIC S9(09) COMP VALUE +0.               
021400     05  WS-RENTAL-DAYS           PIC S9(05) COMP VALUE +0.               
021500     05  WS-PARSE-START-DATE      PIC X(10).                              
021600     05  WS-PARSE-START-DATE-R REDEFINES                                  
021700             WS-PARSE-START-DATE.                                         
021800         10  WS-PARSE-START-DD    PIC 99.                                 
021900         10  FILLER               PIC X.                                  
022000         10  WS-PARSE-START-MM    PIC 99.                                 
022100         10  FILLER               PIC X.                                  
022200         10  WS-PARSE-START-CCYY  PIC 9(4).                               
022300     05  WS-PARSE-END-DATE        PIC X(10).                              
022400     05  WS-PARSE-END-DATE-R REDEFINES                                    
022500             WS-PARSE-END-DATE.                                           
022600         10  WS-PARSE-END-DD      PIC 99.                                 
022700         10  FILLER               PIC X.                                  
022800         10  WS-PARSE-END-MM      PIC 99.                                 
022900         10  FILLER               PIC X.                                  
023000         10  WS-PARSE-END-CCYY    PIC 9(4).                               
023100     05  FILLER                   PIC X(02) VALUE SPACES.                 
023200*                                                                         
023300 01  WS-VALIDATION-FIELDS.                                                
023400     05  WS-ID-LEN                PIC S9(03) COMP VALUE +0.               
023500     05  FILLER                   PIC X(14) VALUE SPACES.                 
023600*                                                                         
023700 01  WS-AUDIT-FIELDS.                                                     
023800     05  WS-AUDIT-STAMP.                                                  
023900         10  FILLER               PIC X VALUE '['.                        
024000         10  WS-AUDIT-MM          PIC 99.                                 
024100         10  FILLER               PIC X VALUE '/'.                        
024200         10  WS-AUDIT-DD          PIC 99.                                 
024300         10  FILLER               PIC X VALUE '/'.                        
024400         10  WS-AUDIT-YY          PIC 99.                                 
024500         10  FILLER               PIC X VALUE SPACE.                      
024600         10  WS-AUDIT-HH          PIC 99.                                 
024700         10  FILLER               PIC X VALUE ':'.                        
024800         10  WS-AUDIT-MIN         PIC 99.                                 
024900         10  FILLER               PIC X VALUE ':'.                        
025000         10  WS-AUDIT-SEC         PIC 99.                                 
025100         10  FILLER               PIC X VALUE ']'.                        
025200         10  FILLER               PIC X VALUE SPACE.                      
025300     05  WS-AUDIT-KIND            PIC X(08).                              
025400     05  WS-AUDIT-TEXT            PIC X(70).                              
025500     05  FILLER                   PIC X(02) VALUE SPACES.                 
025600*                                                                         
025700 01  ERR-MSG-AREA.                                                        
025800     05  ERR-MSG-TEXT             PIC X(70).                              
025900     05  FILLER                   PIC X(02) VALUE SPACES.                 
026000*                                                                         
026100 01  WS-DEFAULT-FLEET-DATA.                                               
026200 05  FILLER               PIC X(37)                                       
026300     VALUE 'V01   AUDI A1             20130012000'.                       
026400 05  FILLER               PIC X(37)                                       
026500     VALUE 'V02   MERCEDES GLC        20150015000'.                       
026600 05  FILLER               PIC X(37)                                       
026700     VALUE 'V03   BMW X5              20180020000'.                       
026800 05  FILLER               PIC X(37)                                       
026900     VALUE 'V04   TOYOTA COROLLA      20200009000'.                       
027000 05  FILLER               PIC X(37)                                       
027100     VALUE 'V05   FORD FOCUS          20160008000'.                       
027200 05  FILLER               PIC X(37)                                       
027300     VALUE 'V06   HONDA CIVIC         20170008500'.                       
027400 05  FILLER               PIC X(37)                                       
027500     VALUE 'V07   NISSAN J32          20190011000'.                       
027600 05  FILLER               PIC X(37)                                       
027700     VALUE 'V08   VOLKSWAGEN GOLF     20140009500'.                       
027800 05  FILLER               PIC X(37)                                       
027900     VALUE 'V09   HYUNDAI ELANTRA     20120007000'.                       
028000 05  FILLER               PIC X(37)                                       
028100     VALUE 'V10   CHEVROLET MALIBU    20110006500'.                       
028200 01  WS-DEFAULT-FLEET-R REDEFINES WS-DEFAULT-FLEET-DATA.                  
028300     05  WS-DEF-ENTRY OCCURS 10 TIMES.                                    
028400         10  WS-DEF-ID            PIC X(06).                              
028500         10  WS-DEF-MODEL         PIC X(20).                              
028600         10  WS-DEF-YEAR          PIC 9(04).                              
028700         10  WS-DEF-PRICE         PIC 9(05)V99.                           
028800*****************************************************************         
028900 PROCEDURE DIVISION.                                                      
029000*****************************************************************         
029100 000-MAIN-PROCESS.                                                        
029200     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
029300     ACCEPT WS-CURRENT-TIME FROM TIME.                                    
029400     DISPLAY 'VRB100 STARTED - VEHICLE RENTAL UPDATE RUN'.                
029500     PERFORM 700-OPEN-FILES.                                              
029600     IF NOT WS-TRAN-EOF                                                   
029700         PERFORM 100-LOAD-VEHICLE-MASTER                                  
029800         PERFORM 200-LOAD-RENTAL-HISTORY                                  
029900         PERFORM 300-PROCESS-ONE-TRANSACTION                              
030000             UNTIL WS-TRAN-EOF                                            
030100         PERFORM 600-WRITE-VEHICLE-MASTER                                 
030200         PERFORM 650-WRITE-RENTAL-HISTORY                                 
030300         MOVE WS-TOTAL-REVENUE TO WS-REVENUE-EDIT                         
030400         STRING 'RUN TOTAL REVENUE=' WS-REVENUE-EDIT                      
030500             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
030600         PERFORM 900-WRITE-AUDIT-ACTION                                   
030700     END-IF.                                                              
030800     PERFORM 790-CLOSE-FILES.                                             
030900     DISPLAY 'VRB100 ENDED - VEHICLES=' WS-VEH-COUNT                      
031000             ' RENTALS=' WS-RNT-COUNT                                     
031100             ' TRANS=' WS-TRAN-COUNT ' ERRORS=' WS-ERROR-COUNT.           
031200     GOBACK.                                                              
031300*                                                                         
031400 700-OPEN-FILES.                                                          
031500     OPEN INPUT VEHICLE-FILE-IN.                                          
031600     IF VEHIN-NOT-FOUND                                                   
031700         MOVE 'Y' TO WS-VEH-MASTER-EMPTY-SW                               
031800     ELSE                                                                 
031900         IF NOT VEHIN-OK                                                  
032000             DISPLAY 'VRB100 - VEHFILE OPEN ERR ' WS-VEHIN-STATUS         
032100             MOVE 16 TO RETURN-CODE                                       
032200             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
032300         ELSE                                                             
032400             MOVE 'N' TO WS-VEH-MASTER-EMPTY-SW                           
032500         END-IF                                                           
032600     END-IF.                                                              
032700     OPEN INPUT RENTAL-FILE-IN.                                           
032800     IF NOT RNTIN-OK AND NOT RNTIN-NOT-FOUND                              
032900         DISPLAY 'VRB100 - RNTFILE OPEN ERROR ' WS-RNTIN-STATUS           
033000         MOVE 16 TO RETURN-CODE                                           
033100         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
033200     END-IF.                                                              
033300     OPEN INPUT TRANSACTION-FILE.                                         
033400     IF NOT TRAN-OK                                                       
033500         DISPLAY 'VRB100 - TRANFILE OPEN ERROR '                          
033600                 WS-TRANFILE-STATUS                                       
033700         MOVE 16 TO RETURN-CODE                                           
033800         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
033900     END-IF.                                                              
034000     OPEN OUTPUT VEHICLE-FILE-OUT.                                        
034100     OPEN OUTPUT RENTAL-FILE-OUT.                                         
034200     OPEN EXTEND LOG-FILE.                                                
034300     IF LOGFILE-NOT-FOUND                                                 
034400         OPEN OUTPUT LOG-FILE                                             
034500     END-IF.                                                              
034600*                                                                         
034700 790-CLOSE-FILES.                                                         
034800     CLOSE VEHICLE-FILE-IN.                                               
034900     CLOSE VEHICLE-FILE-OUT.                                              
035000     CLOSE RENTAL-FILE-IN.                                                
035100     CLOSE RENTAL-FILE-OUT.                                               
035200     CLOSE TRANSACTION-FILE.                                              
035300     CLOSE LOG-FILE.                                                      
035400*                                                                         
035500 100-LOAD-VEHICLE-MASTER.                                                 
035600     MOVE 0 TO WS-VEH-COUNT.                                              
035700     IF WS-VEH-MASTER-EMPTY                                               
035800         PERFORM 150-PRELOAD-DEFAULT-FLEET                                
035900     ELSE                                                                 
036000         PERFORM 110-READ-AND-STORE-VEH                                   
036100             UNTIL VEHIN-EOF                                              
036200         IF WS-VEH-COUNT = 0                                              
036300             PERFORM 150-PRELOAD-DEFAULT-FLEET                            
036400         END-IF                                                           
036500     END-IF.                                                              
036600*                                                                         
036700 110-READ-AND-STORE-VEH.                                                  
036800     READ VEHICLE-FILE-IN                                                 
036900         AT END                                                           
037000             SET VEHIN-EOF TO TRUE                                        
037100         NOT AT END                                                       
037200             ADD 1 TO WS-VEH-COUNT                                        
037300             MOVE VEH-ID     TO TB-VEH-ID(WS-VEH-COUNT)                   
037400             MOVE VEH-MODEL  TO TB-VEH-MODEL(WS-VEH-COUNT)                
037500             MOVE VEH-YEAR   TO TB-VEH-YEAR(WS-VEH-COUNT)                 
037600             MOVE VEH-PRICE  TO TB-VEH-PRICE(WS-VEH-COUNT)                
037700             MOVE VEH-STATUS TO TB-VEH-STATUS(WS-VEH-COUNT)               
037800     END-READ.                                                            
037900*                                                                         
038000 150-PRELOAD-DEFAULT-FLEET.                                               
038100     MOVE 0 TO WS-VEH-COUNT.                                              
038200     MOVE 1 TO WS-DEF-INDEX.                                              
038300     PERFORM 155-PRELOAD-ONE-ENTRY                                        
038400         UNTIL WS-DEF-INDEX > 10.                                         
038500     MOVE 'RUN INITIALIZED STARTER FLEET OF 10 CARS'                      
038600         TO WS-AUDIT-TEXT.                                                
038700     PERFORM 900-WRITE-AUDIT-ACTION.                                      
038800*                                                                         
038900 155-PRELOAD-ONE-ENTRY.                                                   
039000     ADD 1 TO WS-VEH-COUNT.                                               
039100     MOVE WS-DEF-ID(WS-DEF-INDEX)                                         
039200         TO TB-VEH-ID(WS-VEH-COUNT).                                      
039300     MOVE WS-DEF-MODEL(WS-DEF-INDEX)                                      
039400         TO TB-VEH-MODEL(WS-VEH-COUNT).                                   
039500     MOVE WS-DEF-YEAR(WS-DEF-INDEX)                                       
039600         TO TB-VEH-YEAR(WS-VEH-COUNT).                                    
039700     MOVE WS-DEF-PRICE(WS-DEF-INDEX)                                      
039800         TO TB-VEH-PRICE(WS-VEH-COUNT).                                   
039900     SET TB-VEH-AVAILABLE(WS-VEH-COUNT) TO TRUE.                          
040000     ADD 1 TO WS-DEF-INDEX.                                               
040100*                                                                         
040200 200-LOAD-RENTAL-HISTORY.                                                 
040300     MOVE 0 TO WS-RNT-COUNT.                                              
040400     MOVE 0 TO WS-TOTAL-REVENUE.                                          
040500     IF NOT RNTIN-NOT-FOUND                                               
040600         PERFORM 210-READ-AND-STORE-RNT                                   
040700             UNTIL RNTIN-EOF                                              
040800     END-IF.                                                              
040900*                                                                         
041000 210-READ-AND-STORE-RNT.                                                  
041100     READ RENTAL-FILE-IN                                                  
041200         AT END                                                           
041300             SET RNTIN-EOF TO TRUE                                        
041400         NOT AT END                                                       
041500             ADD 1 TO WS-RNT-COUNT                                        
041600             MOVE RNI-USER-ID    TO TB-RNT-USER-ID(WS-RNT-COUNT)          
041700             MOVE RNI-VEH-ID     TO TB-RNT-VEH-ID(WS-RNT-COUNT)           
041800             MOVE RNI-MODEL      TO TB-RNT-MODEL(WS-RNT-COUNT)            
041900             MOVE RNI-YEAR       TO TB-RNT-YEAR(WS-RNT-COUNT)             
042000             MOVE RNI-PRICE      TO TB-RNT-PRICE(WS-RNT-COUNT)            
042100             MOVE RNI-START-DATE TO                                       
042200                 TB-RNT-START-DATE(WS-RNT-COUNT)                          
042300             MOVE RNI-END-DATE TO                                         
042400                 TB-RNT-END-DATE(WS-RNT-COUNT)                            
042500             MOVE RNI-TOTAL-COST TO                                       
042600                 TB-RNT-TOTAL-COST(WS-RNT-COUNT)                          
042700             MOVE RNI-STATUS     TO TB-RNT-STATUS(WS-RNT-COUNT)           
042800             ADD RNI-TOTAL-COST  TO WS-TOTAL-REVENUE                      
042900     END-READ.                                                            
043000*                                                                         
043100 300-PROCESS-ONE-TRANSACTION.                                             
043200     READ TRANSACTION-FILE                                                
043300         AT END                                                           
043400             SET TRAN-EOF TO TRUE                                         
043500         NOT AT END                                                       
043600             ADD 1 TO WS-TRAN-COUNT                                       
043700             EVALUATE TRN-CODE                                            
043800                 WHEN 'RENT   '                                           
043900                     PERFORM 310-PROCESS-RENT                             
044000                 WHEN 'RETURN '                                           
044100                     PERFORM 320-PROCESS-RETURN                           
044200                 WHEN 'ADD    '                                           
044300                     PERFORM 330-PROCESS-ADD                              
044400                 WHEN 'REMOVE '                                           
044500                     PERFORM 340-PROCESS-REMOVE                           
044600                 WHEN 'UPDATE '                                           
044700                     PERFORM 350-PROCESS-UPDATE                           
044800                 WHEN 'MAINT  '                                           
044900                     PERFORM 360-PROCESS-MAINT                            
045000                 WHEN 'RESTORE'                                           
045100                     PERFORM 370-PROCESS-RESTORE                          
045200                 WHEN OTHER                                               
045300                     MOVE 'UNKNOWN TRANSACTION CODE '  TO                 
045400                         WS-AUDIT-TEXT                                    
045500                     PERFORM 950-WRITE-AUDIT-ERROR                        
045600             END-EVALUATE                                                 
045700     END-READ.                                                            
045800*                                                                         
045900 310-PROCESS-RENT.                                                        
046000     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
046100     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
046200     PERFORM 2300-VALIDATE-DATE.                                          
046300     IF WS-VEH-FOUND AND TB-VEH-AVAILABLE(WS-FOUND-INDEX)                 
046400         AND WS-DATE-IS-VALID                                             
046500         ADD 1 TO WS-RNT-COUNT                                            
046600         MOVE TRN-USER-ID TO TB-RNT-USER-ID(WS-RNT-COUNT)                 
046700         MOVE TRN-VEH-ID  TO TB-RNT-VEH-ID(WS-RNT-COUNT)                  
046800         MOVE TB-VEH-MODEL(WS-FOUND-INDEX) TO                             
046900             TB-RNT-MODEL(WS-RNT-COUNT)                                   
047000         MOVE TB-VEH-YEAR(WS-FOUND-INDEX) TO                              
047100             TB-RNT-YEAR(WS-RNT-COUNT)                                    
047200         MOVE TB-VEH-PRICE(WS-FOUND-INDEX) TO                             
047300             TB-RNT-PRICE(WS-RNT-COUNT)                                   
047400         MOVE TRN-DATE TO TB-RNT-START-DATE(WS-RNT-COUNT)                 
047500         MOVE SPACES TO TB-RNT-END-DATE(WS-RNT-COUNT)                     
047600         MOVE 0 TO TB-RNT-TOTAL-COST(WS-RNT-COUNT)                        
047700         SET TB-RNT-ACTIVE(WS-RNT-COUNT) TO TRUE                          
047800         SET TB-VEH-RENTED(WS-FOUND-INDEX) TO TRUE                        
047900         STRING 'RENT VEH=' TRN-VEH-ID ' USER=' TRN-USER-ID               
048000             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
048100         PERFORM 900-WRITE-AUDIT-ACTION                                   
048200     ELSE                                                                 
048300         STRING 'RENT REFUSED VEH=' TRN-VEH-ID                            
048400             ' NOT AVAILABLE OR NOT FOUND'                                
048500             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
048600         PERFORM 950-WRITE-AUDIT-ERROR                                    
048700     END-IF.                                                              
048800*                                                                         
048900 320-PROCESS-RETURN.                                                      
049000     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
049100     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
049200     MOVE TRN-USER-ID TO WS-SEARCH-USER-ID.                               
049300     PERFORM 420-FIND-ACTIVE-RENTAL.                                      
049400     PERFORM 2300-VALIDATE-DATE.                                          
049500     IF WS-VEH-FOUND AND WS-RNT-FOUND AND WS-DATE-IS-VALID                
049600         MOVE TB-RNT-START-DATE(WS-FOUND-INDEX) TO                        
049700             WS-CALC-START-DATE                                           
049800         MOVE TRN-DATE TO WS-CALC-END-DATE                                
049900         PERFORM 450-COMPUTE-RENTAL-DAYS                                  
050000         MOVE TRN-DATE TO TB-RNT-END-DATE(WS-FOUND-INDEX)                 
050100         COMPUTE TB-RNT-TOTAL-COST(WS-FOUND-INDEX) ROUNDED =              
050200             WS-RENTAL-DAYS * TB-RNT-PRICE(WS-FOUND-INDEX)                
050300         ADD TB-RNT-TOTAL-COST(WS-FOUND-INDEX) TO                         
050400             WS-TOTAL-REVENUE                                             
050500         SET TB-RNT-COMPLETE(WS-FOUND-INDEX) TO TRUE                      
050600         MOVE TRN-VEH-ID TO WS-SEARCH-ID                                  
050700         PERFORM 400-FIND-VEHICLE-BY-ID                                   
050800         IF WS-VEH-FOUND                                                  
050900             SET TB-VEH-AVAILABLE(WS-FOUND-INDEX) TO TRUE                 
051000         END-IF                                                           
051100         STRING 'RETURN VEH=' TRN-VEH-ID ' USER=' TRN-USER-ID             
051200             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
051300         PERFORM 900-WRITE-AUDIT-ACTION                                   
051400     ELSE                                                                 
051500         STRING 'RETURN REFUSED VEH=' TRN-VEH-ID                          
051600             ' NO ACTIVE RENTAL ON FILE'                                  
051700             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
051800         PERFORM 950-WRITE-AUDIT-ERROR                                    
051900     END-IF.                                                              
052000*                                                                         
052100 330-PROCESS-ADD.                                                         
052200     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
052300     PERFORM 2000-VALIDATE-VEH-ID.                                        
052400     PERFORM 2100-VALIDATE-MODEL.                                         
052500     PERFORM 2200-VALIDATE-PRICE.                                         
052600     PERFORM 2500-VALIDATE-UNIQUE-ID.                                     
052700     IF WS-DATA-VALID AND WS-VEH-COUNT LESS THAN WS-MAX-VEH               
052800         ADD 1 TO WS-VEH-COUNT                                            
052900         MOVE TRN-VEH-ID  TO TB-VEH-ID(WS-VEH-COUNT)                      
053000         MOVE TRN-MODEL   TO TB-VEH-MODEL(WS-VEH-COUNT)                   
053100         MOVE TRN-YEAR    TO TB-VEH-YEAR(WS-VEH-COUNT)                    
053200         MOVE TRN-PRICE   TO TB-VEH-PRICE(WS-VEH-COUNT)                   
053300         SET TB-VEH-AVAILABLE(WS-VEH-COUNT) TO TRUE                       
053400         STRING 'ADD VEH=' TRN-VEH-ID DELIMITED BY SIZE                   
053500             INTO WS-AUDIT-TEXT                                           
053600         PERFORM 900-WRITE-AUDIT-ACTION                                   
053700     ELSE                                                                 
053800         STRING 'ADD REFUSED VEH=' TRN-VEH-ID                             
053900             ' FAILED VALIDATION OR TABLE FULL'                           
054000             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
054100         PERFORM 950-WRITE-AUDIT-ERROR                                    
054200     END-IF.                                                              
054300*                                                                         
054400 340-PROCESS-REMOVE.                                                      
054500     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
054600     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
054700     IF WS-VEH-FOUND                                                      
054800         PERFORM 480-DELETE-VEH-ENTRY                                     
054900         STRING 'REMOVE VEH=' TRN-VEH-ID DELIMITED BY SIZE                
055000             INTO WS-AUDIT-TEXT                                           
055100         PERFORM 900-WRITE-AUDIT-ACTION                                   
055200     ELSE                                                                 
055300         STRING 'REMOVE REFUSED VEH=' TRN-VEH-ID                          
055400             ' NOT FOUND' DELIMITED BY SIZE INTO WS-AUDIT-TEXT            
055500         PERFORM 950-WRITE-AUDIT-ERROR                                    
055600     END-IF.                                                              
055700*                                                                         
055800 350-PROCESS-UPDATE.                                                      
055900     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
056000     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
056100     MOVE 'Y' TO WS-VALID-SW.                                             
056200     PERFORM 2200-VALIDATE-PRICE.                                         
056300     IF WS-VEH-FOUND AND WS-DATA-VALID                                    
056400         MOVE TRN-PRICE TO TB-VEH-PRICE(WS-FOUND-INDEX)                   
056500         STRING 'UPDATE VEH=' TRN-VEH-ID DELIMITED BY SIZE                
056600             INTO WS-AUDIT-TEXT                                           
056700         PERFORM 900-WRITE-AUDIT-ACTION                                   
056800     ELSE                                                                 
056900         STRING 'UPDATE REFUSED VEH=' TRN-VEH-ID                          
057000             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
057100         PERFORM 950-WRITE-AUDIT-ERROR                                    
057200     END-IF.                                                              
057300*                                                                         
057400 360-PROCESS-MAINT.                                                       
057500     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
057600     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
057700     IF WS-VEH-FOUND AND TB-VEH-AVAILABLE(WS-FOUND-INDEX)                 
057800         SET TB-VEH-MAINT(WS-FOUND-INDEX) TO TRUE                         
057900         STRING 'MAINT VEH=' TRN-VEH-ID DELIMITED BY SIZE                 
058000             INTO WS-AUDIT-TEXT                                           
058100         PERFORM 900-WRITE-AUDIT-ACTION                                   
058200     ELSE                                                                 
058300         STRING 'MAINT REFUSED VEH=' TRN-VEH-ID                           
058400             ' NOT AVAILABLE OR NOT FOUND'                                
058500             DELIMITED BY SIZE INTO WS-AUDIT-TEXT                         
058600         PERFORM 950-WRITE-AUDIT-ERROR                                    
058700     END-IF.                                                              
058800*                                                                         
058900 370-PROCESS-RESTORE.                                                     
059000     MOVE TRN-VEH-ID TO WS-SEARCH-ID.                                     
059100     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
059200     IF WS-VEH-FOUND AND TB-VEH-MAINT(WS-FOUND-INDEX)                     
059300         SET TB-VEH-AVAILABLE(WS-FOUND-INDEX) TO TRUE                     
059400         STRING 'RESTORE VEH=' TRN-VEH-ID DELIMITED BY SIZE               
059500             INTO WS-AUDIT-TEXT                                           
059600         PERFORM 900-WRITE-AUDIT-ACTION                                   
059700     ELSE                                                                 
059800         STRING 'RESTORE REFUSED VEH=' TRN-VEH-ID                         
059900             ' NOT IN MAINTENANCE' DELIMITED BY SIZE                      
060000             INTO WS-AUDIT-TEXT                                           
060100         PERFORM 950-WRITE-AUDIT-ERROR                                    
060200     END-IF.                                                              
060300*                                                                         
060400 400-FIND-VEHICLE-BY-ID.                                                  
060500     MOVE 'N' TO WS-VEH-FOUND-SW.                                         
060600     MOVE 0   TO WS-FOUND-INDEX.                                          
060700     MOVE 1   TO WS-VEH-INDEX.                                            
060800     PERFORM 410-SEARCH-VEH-LOOP                                          
060900         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT                     
061000            OR WS-VEH-FOUND.                                              
061100*                                                                         
061200 410-SEARCH-VEH-LOOP.                                                     
061300     IF TB-VEH-ID(WS-VEH-INDEX) EQUAL WS-SEARCH-ID                        
061400         MOVE WS-VEH-INDEX TO WS-FOUND-INDEX                              
061500         MOVE 'Y' TO WS-VEH-FOUND-SW                                      
061600     ELSE                                                                 
061700         ADD 1 TO WS-VEH-INDEX                                            
061800     END-IF.                                                              
061900*                                                                         
062000 420-FIND-ACTIVE-RENTAL.                                                  
062100     MOVE 'N' TO WS-RNT-FOUND-SW.                                         
062200     MOVE 0   TO WS-RNT-INDEX.                                            
062300     PERFORM 430-SEARCH-RNT-LOOP                                          
062400         VARYING WS-RNT-INDEX FROM 1 BY 1                                 
062500         UNTIL WS-RNT-INDEX GREATER THAN WS-RNT-COUNT                     
062600            OR WS-RNT-FOUND.                                              
062700*                                                                         
062800 430-SEARCH-RNT-LOOP.                                                     
062900     IF TB-RNT-VEH-ID(WS-RNT-INDEX)  EQUAL WS-SEARCH-ID                   
063000        AND TB-RNT-USER-ID(WS-RNT-INDEX) EQUAL WS-SEARCH-USER-ID          
063100        AND TB-RNT-ACTIVE(WS-RNT-INDEX)                                   
063200         MOVE WS-RNT-INDEX TO WS-FOUND-INDEX                              
063300         MOVE 'Y' TO WS-RNT-FOUND-SW                                      
063400     END-IF.                                                              
063500*                                                                         
063600 450-COMPUTE-RENTAL-DAYS.                                                 
063700     MOVE WS-CALC-START-DATE TO WS-PARSE-START-DATE.                      
063800     MOVE WS-CALC-END-DATE   TO WS-PARSE-END-DATE.                        
063900     MOVE 0 TO WS-RENTAL-DAYS.                                            
064000     IF WS-PARSE-START-CCYY NUMERIC AND WS-PARSE-START-MM NUMERIC         
064100        AND WS-PARSE-START-DD NUMERIC                                     
064200        AND WS-PARSE-END-CCYY NUMERIC AND WS-PARSE-END-MM NUMERIC         
064300        AND WS-PARSE-END-DD NUMERIC                                       
064400         COMPUTE WS-START-SERIAL =                                        
064500             (WS-PARSE-START-CCYY * 365)                                  
064600                 + (WS-PARSE-START-MM * 30) + WS-PARSE-START-DD           
064700         COMPUTE WS-END-SERIAL =                                          
064800             (WS-PARSE-END-CCYY * 365)                                    
064900                 + (WS-PARSE-END-MM * 30) + WS-PARSE-END-DD               
065000         COMPUTE WS-RENTAL-DAYS = WS-END-SERIAL - WS-START-SERIAL         
065100         IF WS-RENTAL-DAYS LESS THAN 1                                    
065200             MOVE 1 TO WS-RENTAL-DAYS                                     
065300         END-IF                                                           
065400     END-IF.                                                              
065500*                                                                         
065600 480-DELETE-VEH-ENTRY.                                                    
065700     MOVE WS-FOUND-INDEX TO WS-VEH-INDEX.                                 
065800     PERFORM 485-SHIFT-VEH-ENTRY                                          
065900         UNTIL WS-VEH-INDEX GREATER THAN OR EQUAL WS-VEH-COUNT.           
066000     SUBTRACT 1 FROM WS-VEH-COUNT.                                        
066100*                                                                         
066200 485-SHIFT-VEH-ENTRY.                                                     
066300     MOVE TB-VEH-ID(WS-VEH-INDEX + 1) TO                                  
066400         TB-VEH-ID(WS-VEH-INDEX)                                          
066500     MOVE TB-VEH-MODEL(WS-VEH-INDEX + 1) TO                               
066600         TB-VEH-MODEL(WS-VEH-INDEX)                                       
066700     MOVE TB-VEH-YEAR(WS-VEH-INDEX + 1)  TO                               
066800         TB-VEH-YEAR(WS-VEH-INDEX)                                        
066900     MOVE TB-VEH-PRICE(WS-VEH-INDEX + 1) TO                               
067000         TB-VEH-PRICE(WS-VEH-INDEX)                                       
067100     MOVE TB-VEH-STATUS(WS-VEH-INDEX + 1) TO                              
067200         TB-VEH-STATUS(WS-VEH-INDEX)                                      
067300     ADD 1 TO WS-VEH-INDEX.                                               
067400*                                                                         
067500 600-WRITE-VEHICLE-MASTER.                                                
067600     MOVE 1 TO WS-VEH-INDEX.                                              
067700     PERFORM 610-WRITE-ONE-VEHICLE                                        
067800         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
067900         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
068000*                                                                         
068100 610-WRITE-ONE-VEHICLE.                                                   
068200     MOVE TB-VEH-ID(WS-VEH-INDEX)     TO VEO-ID.                          
068300     MOVE TB-VEH-MODEL(WS-VEH-INDEX)  TO VEO-MODEL.                       
068400     MOVE TB-VEH-YEAR(WS-VEH-INDEX)   TO VEO-YEAR.                        
068500     MOVE TB-VEH-PRICE(WS-VEH-INDEX)  TO VEO-PRICE.                       
068600     MOVE TB-VEH-STATUS(WS-VEH-INDEX) TO VEO-STATUS.                      
068700     WRITE VEO-REC.                                                       
068800*                                                                         
068900 650-WRITE-RENTAL-HISTORY.                                                
069000     MOVE 1 TO WS-RNT-INDEX.                                              
069100     PERFORM 660-WRITE-ONE-RENTAL                                         
069200         VARYING WS-RNT-INDEX FROM 1 BY 1                                 
069300         UNTIL WS-RNT-INDEX GREATER THAN WS-RNT-COUNT.                    
069400*                                                                         
069500 660-WRITE-ONE-RENTAL.                                                    
069600     MOVE TB-RNT-USER-ID(WS-RNT-INDEX)    TO RNO-USER-ID.                 
069700     MOVE TB-RNT-VEH-ID(WS-RNT-INDEX)     TO RNO-VEH-ID.                  
069800     MOVE TB-RNT-MODEL(WS-RNT-INDEX)      TO RNO-MODEL.                   
069900     MOVE TB-RNT-YEAR(WS-RNT-INDEX)       TO RNO-YEAR.                    
070000     MOVE TB-RNT-PRICE(WS-RNT-INDEX)      TO RNO-PRICE.                   
070100     MOVE TB-RNT-START-DATE(WS-RNT-INDEX) TO RNO-START-DATE.              
070200     MOVE TB-RNT-END-DATE(WS-RNT-INDEX)   TO RNO-END-DATE.                
070300     MOVE TB-RNT-TOTAL-COST(WS-RNT-INDEX) TO RNO-TOTAL-COST.              
070400     MOVE TB-RNT-STATUS(WS-RNT-INDEX)     TO RNO-STATUS.                  
070500     WRITE RNO-REC.                                                       
070600*                                                                         
070700 900-WRITE-AUDIT-ACTION.                                                  
070800     PERFORM 970-BUILD-AUDIT-STAMP.                                       
070900     MOVE 'ACTION' TO WS-AUDIT-KIND.                                      
071000     STRING WS-AUDIT-STAMP WS-AUDIT-KIND ' ' WS-AUDIT-TEXT                
071100         DELIMITED BY SIZE INTO LOG-TEXT.                                 
071200     WRITE LOG-RECORD.                                                    
071300*                                                                         
071400 950-WRITE-AUDIT-ERROR.                                                   
071500     ADD 1 TO WS-ERROR-COUNT.                                             
071600     PERFORM 970-BUILD-AUDIT-STAMP.                                       
071700     MOVE 'ERROR ' TO WS-AUDIT-KIND.                                      
071800     STRING WS-AUDIT-STAMP WS-AUDIT-KIND ' ' WS-AUDIT-TEXT                
071900         DELIMITED BY SIZE INTO LOG-TEXT.                                 
072000     WRITE LOG-RECORD.                                                    
072100*                                                                         
072200 970-BUILD-AUDIT-STAMP.                                                   
072300     MOVE WS-CURRENT-MM  TO WS-AUDIT-MM.                                  
072400     MOVE WS-CURRENT-DD  TO WS-AUDIT-DD.                                  
072500     MOVE WS-CURRENT-YY  TO WS-AUDIT-YY.                                  
072600     MOVE WS-CURRENT-HH  TO WS-AUDIT-HH.                                  
072700     MOVE WS-CURRENT-MIN TO WS-AUDIT-MIN.                                 
072800     MOVE WS-CURRENT-SEC TO WS-AUDIT-SEC.                                 
072900*                                                                         
073000 2000-VALIDATE-VEH-ID.                                                    
073100     MOVE 'Y' TO WS-VALID-SW.                                             
073200     MOVE 0 TO WS-ID-LEN.                                                 
073300     INSPECT TRN-VEH-ID TALLYING WS-ID-LEN FOR CHARACTERS                 
073400         BEFORE INITIAL SPACE.                                            
073500     IF TRN-VEH-ID EQUAL SPACES                                           
073600         MOVE 'N' TO WS-VALID-SW                                          
073700     ELSE                                                                 
073800         IF WS-ID-LEN LESS THAN 3 OR WS-ID-LEN GREATER THAN 6             
073900             MOVE 'N' TO WS-VALID-SW                                      
074000         END-IF                                                           
074100         IF TRN-VEH-ID (1:WS-ID-LEN) IS NOT ID-CHARS                      
074200             MOVE 'N' TO WS-VALID-SW                                      
074300         END-IF                                                           
074400     END-IF.                                                              
074500*                                                                         
074600 2100-VALIDATE-MODEL.                                                     
074700     IF TRN-MODEL EQUAL SPACES                                            
074800         MOVE 'N' TO WS-VALID-SW                                          
074900     ELSE                                                                 
075000         IF TRN-MODEL IS NOT MODEL-CHARS                                  
075100             MOVE 'N' TO WS-VALID-SW                                      
075200         END-IF                                                           
075300     END-IF.                                                              
075400*                                                                         
075500 2200-VALIDATE-PRICE.                                                     
075600     IF TRN-PRICE NOT GREATER THAN 0                                      
075700         MOVE 'N' TO WS-VALID-SW                                          
075800     END-IF.                                                              
075900*                                                                         
076000 2300-VALIDATE-DATE.                                                      
076100     MOVE 'Y' TO WS-DATE-VALID-SW.                                        
076200     IF TRN-DATE-CCYY NOT NUMERIC                                         
076300        OR TRN-DATE-MM NOT NUMERIC                                        
076400        OR TRN-DATE-DD NOT NUMERIC                                        
076500         MOVE 'N' TO WS-DATE-VALID-SW                                     
076600     END-IF.                                                              
076700*                                                                         
076800 2500-VALIDATE-UNIQUE-ID.                                                 
076900     PERFORM 400-FIND-VEHICLE-BY-ID.                                      
077000     IF WS-VEH-FOUND                                                      
077100         MOVE 'N' TO WS-VALID-SW                                          
077200     END-IF.                                                              
