000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE FLEET DATA CENTER                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    VRB200.                                                   
000700 AUTHOR.        R HALVORSEN.                                              
000800 INSTALLATION.  FLEET DATA CENTER.                                        
000900 DATE-WRITTEN.  04/02/89.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      NON-CONFIDENTIAL.                                         
001200*****************************************************************         
001300* VRB200  --  VEHICLE RENTAL REPORT WRITER                                
001400*                                                                         
001500* READS THE VEHICLE MASTER AND RENTAL HISTORY FILES VRB100 LEFT           
001600* BEHIND AND PRINTS THE STATISTICS REPORT, THE RENTAL REPORT              
001700* (WITH LATE-FEE SECTION) AND THE EARNINGS REPORT.  IF A PARM             
001800* CARD IS PRESENT WITH A USER ID IT ALSO PRINTS THAT USER'S               
001900* TOTAL RENTAL COST.                                                      
002000*                                                                         
002100* CHANGE LOG                                                              
002200*-----------------------------------------------------------              
002300* 04/02/89 RAH  ORIG    INITIAL VERSION - STATISTICS ONLY.                
002400* 08/11/89 RAH  CR0052  ADDED RENTAL REPORT SECTION.                      
002500* 02/06/91 DJK  CR0187  ADDED EARNINGS REPORT SECTION.                    
002600* 07/19/92 RAH  CR0241  ADDED LATE FEE SECTION, 3-DAY GRACE.              
002700* 03/01/93 MWT  CR0301  PARM CARD DRIVES PER-USER TOTAL.                  
002800* 12/12/95 DJK  CR0410  RENTAL TABLE SIZE RAISED TO MATCH VRB100.         
002900* 11/09/98 DJK  CR0871  Y2K - WIDENED YEAR AND DATE FIELDS TO             
003000*                       FOUR-DIGIT CENTURY THROUGHOUT.                    
003100* 05/14/01 MWT  CR0960  RENTAL TABLE RAISED 1000 TO 2000 ROWS.            
003200* 10/09/03 RAH  CR1042  ADOPTED SHARED FLTCOPY/RNTCOPY LAYOUTS.           
003300*-----------------------------------------------------------              
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM                                                   
004000     UPSI-0 ON STATUS IS VRB200-TRACE-ON                                  
004100     UPSI-0 OFF STATUS IS VRB200-TRACE-OFF.                               
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT VEHICLE-FILE-IN  ASSIGN TO VEHFILE                            
004500            ORGANIZATION IS SEQUENTIAL                                    
004600            FILE STATUS  IS WS-VEHIN-STATUS.                              
004700     SELECT RENTAL-FILE-IN   ASSIGN TO RNTFILE                            
004800            ORGANIZATION IS SEQUENTIAL                                    
004900            FILE STATUS  IS WS-RNTIN-STATUS.                              
005000     SELECT PARM-CARD-FILE   ASSIGN TO PARMCARD                           
005100            ORGANIZATION IS SEQUENTIAL                                    
005200            FILE STATUS  IS WS-PARM-STATUS.                               
005300     SELECT REPORT-FILE      ASSIGN TO RPTFILE                            
005400            ORGANIZATION IS SEQUENTIAL                                    
005500            FILE STATUS  IS WS-RPTFILE-STATUS.                            
005600*****************************************************************         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  VEHICLE-FILE-IN                                                      
006000     RECORDING MODE IS F.                                                 
006100 COPY FLTCOPY REPLACING ==:TAG:== BY ==VEH==.                             
006200 FD  RENTAL-FILE-IN                                                       
006300     RECORDING MODE IS F.                                                 
006400 COPY RNTCOPY REPLACING ==:TAG:== BY ==RNT==.                             
006500 FD  PARM-CARD-FILE                                                       
006600     RECORDING MODE IS F.                                                 
006700 01  PARM-RECORD.                                                         
006800     05  PARM-USER-ID             PIC X(06).                              
006900     05  FILLER                   PIC X(74).                              
007000 FD  REPORT-FILE                                                          
007100     RECORDING MODE IS F.                                                 
007200 01  REPORT-RECORD.                                                       
007300     05  RPT-LINE                 PIC X(78).                              
007400     05  FILLER                   PIC X(02).                              
007500*****************************************************************         
007600 WORKING-STORAGE SECTION.                                                 
007700*****************************************************************         
007800 77  WS-RPT-LINE-COUNT             PIC S9(05) COMP VALUE +0.              
007900 77  WS-LATE-FEE-COUNT             PIC S9(05) COMP VALUE +0.              
008000*                                                                         
008100 01  WS-FILE-STATUS-CODES.                                                
008200     05  WS-VEHIN-STATUS          PIC X(2) VALUE SPACES.                  
008300         88  VEHIN-OK             VALUE '00'.                             
008400         88  VEHIN-EOF            VALUE '10'.                             
008500     05  WS-RNTIN-STATUS          PIC X(2) VALUE SPACES.                  
008600         88  RNTIN-OK             VALUE '00'.                             
008700         88  RNTIN-EOF            VALUE '10'.                             
008800         88  RNTIN-NOT-FOUND      VALUE '35'.                             
008900     05  WS-PARM-STATUS           PIC X(2) VALUE SPACES.                  
009000         88  PARM-OK              VALUE '00'.                             
009100         88  PARM-EOF             VALUE '10'.                             
009200         88  PARM-NOT-FOUND       VALUE '35'.                             
009300     05  WS-RPTFILE-STATUS        PIC X(2) VALUE SPACES.                  
009400     05  FILLER                   PIC X(2) VALUE SPACES.                  
009500*                                                                         
009600 01  WS-SWITCHES.                                                         
009700     05  WS-VEHIN-EOF-SW          PIC X VALUE 'N'.                        
009800         88  WS-VEHIN-DONE        VALUE 'Y'.                              
009900     05  WS-RNTIN-EOF-SW          PIC X VALUE 'N'.                        
010000         88  WS-RNTIN-DONE        VALUE 'Y'.                              
010100     05  WS-PARM-PRESENT-SW       PIC X VALUE 'N'.                        
010200         88  WS-PARM-PRESENT      VALUE 'Y'.                              
010300     05  FILLER                   PIC X VALUE SPACE.                      
010400*                                                                         
010500 01  WS-TABLE-CONTROL.                                                    
010600     05  WS-VEH-COUNT             PIC S9(05) COMP VALUE +0.               
010700     05  WS-VEH-INDEX             PIC S9(05) COMP VALUE +0.               
010800     05  WS-RNT-COUNT             PIC S9(05) COMP VALUE +0.               
010900     05  WS-RNT-INDEX             PIC S9(05) COMP VALUE +0.               
011000     05  FILLER                   PIC X(02) VALUE SPACES.                 
011100*                                                                         
011200 01  WS-VEHICLE-TABLE.                                                    
011300     05  WS-VEH-ENTRY OCCURS 200 TIMES.                                   
011400         10  TB-VEH-ID            PIC X(06).                              
011500         10  TB-VEH-MODEL         PIC X(20).                              
011600         10  TB-VEH-YEAR          PIC 9(04).                              
011700         10  TB-VEH-PRICE         PIC S9(05)V99 COMP-3.                   
011800         10  TB-VEH-STATUS        PIC X(12).                              
011900             88  TB-VEH-AVAILABLE VALUE 'AVAILABLE   '.                   
012000             88  TB-VEH-RENTED    VALUE 'RENTED      '.                   
012100             88  TB-VEH-MAINT     VALUE 'MAINTENANCE '.                   
012200     05  FILLER                   PIC X(02).                              
012300*                                                                         
012400 01  WS-RENTAL-TABLE.                                                     
012500     05  WS-RNT-ENTRY OCCURS 2000 TIMES.                                  
012600         10  TB-RNT-USER-ID       PIC X(06).                              
012700         10  TB-RNT-VEH-ID        PIC X(06).                              
012800         10  TB-RNT-MODEL         PIC X(20).                              
012900         10  TB-RNT-YEAR          PIC 9(04).                              
013000         10  TB-RNT-PRICE         PIC S9(05)V99 COMP-3.                   
013100         10  TB-RNT-START-DATE    PIC X(10).                              
013200         10  TB-RNT-END-DATE      PIC X(10).                              
013300         10  TB-RNT-TOTAL-COST    PIC S9(07)V99 COMP-3.                   
013400         10  TB-RNT-STATUS        PIC X(10).                              
013500             88  TB-RNT-ACTIVE    VALUE 'ACTIVE    '.                     
013600             88  TB-RNT-COMPLETE  VALUE 'COMPLETED '.                     
013700     05  FILLER                   PIC X(02).                              
013800*                                                                         
013900 01  WS-STATISTICS-FIELDS.                                                
014000     05  WS-AVAIL-COUNT           PIC S9(05) COMP VALUE +0.               
014100     05  WS-NONAVAIL-COUNT        PIC S9(05) COMP VALUE +0.               
014200     05  WS-PRICE-TOTAL           PIC S9(09)V99 COMP-3 VALUE +0.          
014300     05  WS-AVG-PRICE             PIC S9(05)V99 COMP-3 VALUE +0.          
014400     05  WS-MOST-EXP-INDEX        PIC S9(05) COMP VALUE +0.               
014500     05  WS-MOST-EXP-PRICE        PIC S9(05)V99 COMP-3 VALUE +0.          
014600     05  WS-TOTAL-REVENUE         PIC S9(09)V99 COMP-3 VALUE +0.          
014700     05  WS-USER-TOTAL-COST       PIC S9(09)V99 COMP-3 VALUE +0.          
014800     05  FILLER                   PIC X(02) VALUE SPACES.                 
014900*                                                                         
015000 01  WS-DATE-CALC-FIELDS.                                                 
015100     05  WS-START-SERIAL          PIC S9(09) COMP VALUE +0.               
015200     05  WS-END-SERIAL            PIC S9(09) COMP VALUE +0.               
015300     05  WS-RENTAL-DAYS           PIC S9(05) COMP VALUE +0.               
015400     05  WS-LATE-DAYS             PIC S9(05) COMP VALUE +0.               
015500     05  WS-LATE-FEE              PIC S9(07)V99 COMP-3 VALUE +0.          
015600     05  WS-PARSE-START-DATE      PIC X(10).                              
015700     05  WS-PARSE-START-DATE-R REDEFINES                                  
015800             WS-PARSE-START-DATE.                                         
015900         10  WS-PARSE-START-DD    PIC 99.                                 
016000         10  FILLER               PIC X.                                  
016100         10  WS-PARSE-START-MM    PIC 99.                                 
016200         10  FILLER               PIC X.                                  
016300         10  WS-PARSE-START-CCYY  PIC 9(4).                               
016400     05  WS-PARSE-END-DATE        PIC X(10).                              
016500     05  WS-PARSE-END-DATE-R REDEFINES                                    
016600             WS-PARSE-END-DATE.                                           
016700         10  WS-PARSE-END-DD      PIC 99.                                 
016800         10  FILLER               PIC X.                                  
016900         10  WS-PARSE-END-MM      PIC 99.                                 
017000         10  FILLER               PIC X.                                  
017100         10  WS-PARSE-END-CCYY    PIC 9(4).                               
017200     05  FILLER                   PIC X(02) VALUE SPACES.                 
017300*                                                                         
017400 01  WS-PRINT-EDIT-FIELDS.                                                
017500     05  WS-EDIT-PRICE            PIC ZZZZ9.99.                           
017600     05  WS-EDIT-COST             PIC ZZZZZZ9.99.                         
017700     05  WS-EDIT-COUNT            PIC ZZZZ9.                              
017800     05  WS-EDIT-FEE              PIC ZZZZZ9.99.                          
017900     05  FILLER                   PIC X(02) VALUE SPACES.                 
018000*                                                                         
018100*****************************************************************         
018200 PROCEDURE DIVISION.                                                      
018300*****************************************************************         
018400 000-MAIN-PROCESS.                                                        
018500     PERFORM 700-OPEN-FILES.                                              
018600     PERFORM 100-LOAD-VEHICLE-MASTER.                                     
018700     PERFORM 150-LOAD-RENTAL-HISTORY.                                     
018800     PERFORM 200-READ-PARM-CARD.                                          
018900     PERFORM 300-COMPUTE-STATISTICS.                                      
019000     PERFORM 400-PRINT-STATISTICS-REPORT.                                 
019100     PERFORM 500-PRINT-RENTAL-REPORT.                                     
019200     PERFORM 600-PRINT-EARNINGS-REPORT.                                   
019300     IF WS-PARM-PRESENT                                                   
019400         PERFORM 650-PRINT-USER-TOTAL                                     
019500     END-IF.                                                              
019600     PERFORM 790-CLOSE-FILES.                                             
019700     DISPLAY 'VRB200 ENDED - EARNING LINES=' WS-RPT-LINE-COUNT            
019800             ' LATE FEES=' WS-LATE-FEE-COUNT.                             
019900     GOBACK.                                                              
020000*                                                                         
020100 700-OPEN-FILES.                                                          
020200     OPEN INPUT VEHICLE-FILE-IN.                                          
020300     OPEN INPUT RENTAL-FILE-IN.                                           
020400     OPEN INPUT PARM-CARD-FILE.                                           
020500     OPEN OUTPUT REPORT-FILE.                                             
020600*                                                                         
020700 790-CLOSE-FILES.                                                         
020800     CLOSE VEHICLE-FILE-IN.                                               
020900     CLOSE RENTAL-FILE-IN.                                                
021000     CLOSE PARM-CARD-FILE.                                                
021100     CLOSE REPORT-FILE.                                                   
021200*                                                                         
021300 100-LOAD-VEHICLE-MASTER.                                                 
021400     MOVE 0 TO WS-VEH-COUNT.                                              
021500     PERFORM 110-READ-AND-STORE-VEH                                       
021600         UNTIL WS-VEHIN-DONE.                                             
021700*                                                                         
021800 110-READ-AND-STORE-VEH.                                                  
021900     READ VEHICLE-FILE-IN                                                 
022000         AT END                                                           
022100             SET WS-VEHIN-DONE TO TRUE                                    
022200         NOT AT END                                                       
022300             ADD 1 TO WS-VEH-COUNT                                        
022400             MOVE VEH-ID     TO TB-VEH-ID(WS-VEH-COUNT)                   
022500             MOVE VEH-MODEL  TO TB-VEH-MODEL(WS-VEH-COUNT)                
022600             MOVE VEH-YEAR   TO TB-VEH-YEAR(WS-VEH-COUNT)                 
022700             MOVE VEH-PRICE  TO TB-VEH-PRICE(WS-VEH-COUNT)                
022800             MOVE VEH-STATUS TO TB-VEH-STATUS(WS-VEH-COUNT)               
022900     END-READ.                                                            
023000*                                                                         
023100 150-LOAD-RENTAL-HISTORY.                                                 
023200     MOVE 0 TO WS-RNT-COUNT.                                              
023300     IF NOT RNTIN-NOT-FOUND                                               
023400         PERFORM 160-READ-AND-STORE-RNT                                   
023500             UNTIL WS-RNTIN-DONE                                          
023600     END-IF.                                                              
023700*                                                                         
023800 160-READ-AND-STORE-RNT.                                                  
023900     READ RENTAL-FILE-IN                                                  
024000         AT END                                                           
024100             SET WS-RNTIN-DONE TO TRUE                                    
024200         NOT AT END                                                       
024300             ADD 1 TO WS-RNT-COUNT                                        
024400             MOVE RNT-USER-ID    TO TB-RNT-USER-ID(WS-RNT-COUNT)          
024500             MOVE RNT-VEH-ID     TO TB-RNT-VEH-ID(WS-RNT-COUNT)           
024600             MOVE RNT-MODEL      TO TB-RNT-MODEL(WS-RNT-COUNT)            
024700             MOVE RNT-YEAR       TO TB-RNT-YEAR(WS-RNT-COUNT)             
024800             MOVE RNT-PRICE      TO TB-RNT-PRICE(WS-RNT-COUNT)            
024900             MOVE RNT-START-DATE TO                                       
025000                 TB-RNT-START-DATE(WS-RNT-COUNT)                          
025100             MOVE RNT-END-DATE TO                                         
025200                 TB-RNT-END-DATE(WS-RNT-COUNT)                            
025300             MOVE RNT-TOTAL-COST TO                                       
025400                 TB-RNT-TOTAL-COST(WS-RNT-COUNT)                          
025500             MOVE RNT-STATUS     TO TB-RNT-STATUS(WS-RNT-COUNT)           
025600             ADD RNT-TOTAL-COST  TO WS-TOTAL-REVENUE                      
025700     END-READ.                                                            
025800*                                                                         
025900 200-READ-PARM-CARD.                                                      
026000     MOVE 'N' TO WS-PARM-PRESENT-SW.                                      
026100     IF NOT PARM-NOT-FOUND                                                
026200         READ PARM-CARD-FILE                                              
026300             AT END                                                       
026400                 CONTINUE                                                 
026500             NOT AT END                                                   
026600                 IF PARM-USER-ID NOT EQUAL SPACES                         
026700                     MOVE 'Y' TO WS-PARM-PRESENT-SW                       
026800                 END-IF                                                   
026900         END-READ                                                         
027000     END-IF.                                                              
027100*                                                                         
027200 300-COMPUTE-STATISTICS.                                                  
027300     MOVE 0 TO WS-AVAIL-COUNT.                                            
027400     MOVE 0 TO WS-NONAVAIL-COUNT.                                         
027500     MOVE 0 TO WS-PRICE-TOTAL.                                            
027600     MOVE 0 TO WS-MOST-EXP-INDEX.                                         
027700     MOVE 0 TO WS-MOST-EXP-PRICE.                                         
027800     MOVE 1 TO WS-VEH-INDEX.                                              
027900     PERFORM 310-ACCUM-ONE-VEHICLE                                        
028000         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
028100         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
028200     IF WS-VEH-COUNT GREATER THAN 0                                       
028300         COMPUTE WS-AVG-PRICE ROUNDED =                                   
028400             WS-PRICE-TOTAL / WS-VEH-COUNT                                
028500     ELSE                                                                 
028600         MOVE 0 TO WS-AVG-PRICE                                           
028700     END-IF.                                                              
028800*                                                                         
028900 310-ACCUM-ONE-VEHICLE.                                                   
029000     IF TB-VEH-AVAILABLE(WS-VEH-INDEX)                                    
029100         ADD 1 TO WS-AVAIL-COUNT                                          
029200     ELSE                                                                 
029300         ADD 1 TO WS-NONAVAIL-COUNT                                       
029400     END-IF.                                                              
029500     ADD TB-VEH-PRICE(WS-VEH-INDEX) TO WS-PRICE-TOTAL.                    
029600     IF TB-VEH-PRICE(WS-VEH-INDEX) GREATER THAN WS-MOST-EXP-PRICE         
029700         MOVE TB-VEH-PRICE(WS-VEH-INDEX) TO WS-MOST-EXP-PRICE             
029800         MOVE WS-VEH-INDEX TO WS-MOST-EXP-INDEX                           
029900     END-IF.                                                              
030000*                                                                         
030100 400-PRINT-STATISTICS-REPORT.                                             
030200     MOVE SPACES TO REPORT-RECORD.                                        
030300     MOVE 'VEHICLE STATISTICS REPORT' TO RPT-LINE.                        
030400     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
030500     MOVE SPACES TO REPORT-RECORD.                                        
030600     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
030700     MOVE WS-AVAIL-COUNT TO WS-EDIT-COUNT.                                
030800     STRING 'AVAILABLE VEHICLES.......... ' WS-EDIT-COUNT                 
030900         DELIMITED BY SIZE INTO RPT-LINE.                                 
031000     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
031100     MOVE WS-NONAVAIL-COUNT TO WS-EDIT-COUNT.                             
031200     STRING 'RENTED/MAINTENANCE VEHICLES. ' WS-EDIT-COUNT                 
031300         DELIMITED BY SIZE INTO RPT-LINE.                                 
031400     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
031500     MOVE WS-RNT-COUNT TO WS-EDIT-COUNT.                                  
031600     STRING 'TOTAL RENTALS EVER.......... ' WS-EDIT-COUNT                 
031700         DELIMITED BY SIZE INTO RPT-LINE.                                 
031800     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
031900     MOVE WS-AVG-PRICE TO WS-EDIT-PRICE.                                  
032000     STRING 'AVERAGE RENTAL PRICE........ ' WS-EDIT-PRICE                 
032100         DELIMITED BY SIZE INTO RPT-LINE.                                 
032200     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
032300     IF WS-MOST-EXP-INDEX GREATER THAN 0                                  
032400         MOVE TB-VEH-PRICE(WS-MOST-EXP-INDEX) TO WS-EDIT-PRICE            
032500         STRING 'MOST EXPENSIVE VEHICLE...... '                           
032600             TB-VEH-ID(WS-MOST-EXP-INDEX) ' '                             
032700             TB-VEH-MODEL(WS-MOST-EXP-INDEX) ' '                          
032800             TB-VEH-YEAR(WS-MOST-EXP-INDEX) ' '                           
032900             WS-EDIT-PRICE ' '                                            
033000             TB-VEH-STATUS(WS-MOST-EXP-INDEX)                             
033100             DELIMITED BY SIZE INTO RPT-LINE                              
033200         WRITE REPORT-RECORD AFTER ADVANCING 1 LINE                       
033300     END-IF.                                                              
033400*                                                                         
033500 500-PRINT-RENTAL-REPORT.                                                 
033600     MOVE SPACES TO REPORT-RECORD.                                        
033700     MOVE 'RENTAL REPORT' TO RPT-LINE.                                    
033800     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
033900     MOVE SPACES TO REPORT-RECORD.                                        
034000     MOVE 'CURRENTLY RENTED VEHICLES' TO RPT-LINE.                        
034100     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
034200     MOVE 1 TO WS-VEH-INDEX.                                              
034300     PERFORM 510-PRINT-ONE-RENTED-VEH                                     
034400         VARYING WS-VEH-INDEX FROM 1 BY 1                                 
034500         UNTIL WS-VEH-INDEX GREATER THAN WS-VEH-COUNT.                    
034600     MOVE SPACES TO REPORT-RECORD.                                        
034700     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
034800     MOVE 'RENTAL HISTORY' TO RPT-LINE.                                   
034900     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
035000     MOVE 1 TO WS-RNT-INDEX.                                              
035100     PERFORM 520-PRINT-ONE-HISTORY-LINE                                   
035200         VARYING WS-RNT-INDEX FROM 1 BY 1                                 
035300         UNTIL WS-RNT-INDEX GREATER THAN WS-RNT-COUNT.                    
035400     MOVE SPACES TO REPORT-RECORD.                                        
035500     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
035600     MOVE 'LATE FEES' TO RPT-LINE.                                        
035700     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
035800     MOVE 1 TO WS-RNT-INDEX.                                              
035900     PERFORM 530-PRINT-ONE-LATE-FEE                                       
036000         VARYING WS-RNT-INDEX FROM 1 BY 1                                 
036100         UNTIL WS-RNT-INDEX GREATER THAN WS-RNT-COUNT.                    
036200*                                                                         
036300 510-PRINT-ONE-RENTED-VEH.                                                
036400     IF TB-VEH-RENTED(WS-VEH-INDEX)                                       
036500         MOVE TB-VEH-PRICE(WS-VEH-INDEX) TO WS-EDIT-PRICE                 
036600         STRING TB-VEH-ID(WS-VEH-INDEX) ' '                               
036700             TB-VEH-MODEL(WS-VEH-INDEX) ' '                               
036800             TB-VEH-YEAR(WS-VEH-INDEX) ' '                                
036900             WS-EDIT-PRICE                                                
037000             DELIMITED BY SIZE INTO RPT-LINE                              
037100         WRITE REPORT-RECORD AFTER ADVANCING 1 LINE                       
037200     END-IF.                                                              
037300*                                                                         
037400 520-PRINT-ONE-HISTORY-LINE.                                              
037500     IF TB-RNT-COMPLETE(WS-RNT-INDEX)                                     
037600         STRING TB-RNT-VEH-ID(WS-RNT-INDEX) ' '                           
037700             TB-RNT-USER-ID(WS-RNT-INDEX) ' '                             
037800             TB-RNT-START-DATE(WS-RNT-INDEX) ' '                          
037900             TB-RNT-END-DATE(WS-RNT-INDEX)                                
038000             DELIMITED BY SIZE INTO RPT-LINE                              
038100     ELSE                                                                 
038200         STRING TB-RNT-VEH-ID(WS-RNT-INDEX) ' '                           
038300             TB-RNT-USER-ID(WS-RNT-INDEX) ' '                             
038400             TB-RNT-START-DATE(WS-RNT-INDEX)                              
038500             ' NOT RETURNED'                                              
038600             DELIMITED BY SIZE INTO RPT-LINE                              
038700     END-IF.                                                              
038800     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
038900*                                                                         
039000 530-PRINT-ONE-LATE-FEE.                                                  
039100     MOVE 0 TO WS-LATE-FEE.                                               
039200     IF TB-RNT-COMPLETE(WS-RNT-INDEX)                                     
039300         MOVE TB-RNT-START-DATE(WS-RNT-INDEX) TO                          
039400             WS-PARSE-START-DATE                                          
039500         MOVE TB-RNT-END-DATE(WS-RNT-INDEX) TO                            
039600             WS-PARSE-END-DATE                                            
039700         PERFORM 540-COMPUTE-RENTAL-DAYS                                  
039800         PERFORM 550-COMPUTE-LATE-FEE                                     
039900     END-IF.                                                              
040000     IF WS-LATE-FEE GREATER THAN 0                                        
040100         ADD 1 TO WS-LATE-FEE-COUNT                                       
040200         MOVE WS-LATE-FEE TO WS-EDIT-FEE                                  
040300         STRING TB-RNT-VEH-ID(WS-RNT-INDEX) ' '                           
040400             TB-RNT-USER-ID(WS-RNT-INDEX) ' FEE=' WS-EDIT-FEE             
040500             DELIMITED BY SIZE INTO RPT-LINE                              
040600         WRITE REPORT-RECORD AFTER ADVANCING 1 LINE                       
040700     END-IF.                                                              
040800*                                                                         
040900 540-COMPUTE-RENTAL-DAYS.                                                 
041000     MOVE 0 TO WS-RENTAL-DAYS.                                            
041100     IF WS-PARSE-START-CCYY NUMERIC AND WS-PARSE-START-MM NUMERIC         
041200        AND WS-PARSE-START-DD NUMERIC                                     
041300        AND WS-PARSE-END-CCYY NUMERIC AND WS-PARSE-END-MM NUMERIC         
041400        AND WS-PARSE-END-DD NUMERIC                                       
041500         COMPUTE WS-START-SERIAL =                                        
041600             (WS-PARSE-START-CCYY * 365)                                  
041700                 + (WS-PARSE-START-MM * 30) + WS-PARSE-START-DD           
041800         COMPUTE WS-END-SERIAL =                                          
041900             (WS-PARSE-END-CCYY * 365)                                    
042000                 + (WS-PARSE-END-MM * 30) + WS-PARSE-END-DD               
042100         COMPUTE WS-RENTAL-DAYS = WS-END-SERIAL - WS-START-SERIAL         
042200         IF WS-RENTAL-DAYS LESS THAN 1                                    
042300             MOVE 1 TO WS-RENTAL-DAYS                                     
042400         END-IF                                                           
042500     END-IF.                                                              
042600*                                                                         
042700 550-COMPUTE-LATE-FEE.                                                    
042800     COMPUTE WS-LATE-DAYS = WS-RENTAL-DAYS - 3.                           
042900     IF WS-LATE-DAYS LESS THAN 0                                          
043000         MOVE 0 TO WS-LATE-DAYS                                           
043100     END-IF.                                                              
043200     COMPUTE WS-LATE-FEE = WS-LATE-DAYS * 50.00.                          
043300*                                                                         
043400 600-PRINT-EARNINGS-REPORT.                                               
043500     MOVE SPACES TO REPORT-RECORD.                                        
043600     MOVE 'EARNINGS REPORT' TO RPT-LINE.                                  
043700     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
043800     MOVE SPACES TO REPORT-RECORD.                                        
043900     MOVE WS-TOTAL-REVENUE TO WS-EDIT-COST.                               
044000     STRING 'TOTAL EARNINGS.......... ' WS-EDIT-COST                      
044100         DELIMITED BY SIZE INTO RPT-LINE.                                 
044200     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
044300     MOVE 1 TO WS-RNT-INDEX.                                              
044400     PERFORM 610-PRINT-ONE-EARNING                                        
044500         VARYING WS-RNT-INDEX FROM 1 BY 1                                 
044600         UNTIL WS-RNT-INDEX GREATER THAN WS-RNT-COUNT.                    
044700     MOVE SPACES TO REPORT-RECORD.                                        
044800     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
044900     MOVE WS-TOTAL-REVENUE TO WS-EDIT-COST.                               
045000     STRING 'GRAND TOTAL REVENUE..... ' WS-EDIT-COST                      
045100         DELIMITED BY SIZE INTO RPT-LINE.                                 
045200     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
045300*                                                                         
045400 610-PRINT-ONE-EARNING.                                                   
045500     MOVE TB-RNT-TOTAL-COST(WS-RNT-INDEX) TO WS-EDIT-COST.                
045600     STRING TB-RNT-VEH-ID(WS-RNT-INDEX) ' ' WS-EDIT-COST                  
045700         DELIMITED BY SIZE INTO RPT-LINE.                                 
045800     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
045900     ADD 1 TO WS-RPT-LINE-COUNT.                                          
046000*                                                                         
046100 650-PRINT-USER-TOTAL.                                                    
046200     MOVE 0 TO WS-USER-TOTAL-COST.                                        
046300     MOVE 1 TO WS-RNT-INDEX.                                              
046400     PERFORM 660-ACCUM-ONE-USER-COST                                      
046500         VARYING WS-RNT-INDEX FROM 1 BY 1                                 
046600         UNTIL WS-RNT-INDEX GREATER THAN WS-RNT-COUNT.                    
046700     MOVE SPACES TO REPORT-RECORD.                                        
046800     MOVE 'PER-USER RENTAL COST' TO RPT-LINE.                             
046900     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.                     
047000     MOVE SPACES TO REPORT-RECORD.                                        
047100     MOVE WS-USER-TOTAL-COST TO WS-EDIT-COST.                             
047200     STRING 'USER=' PARM-USER-ID ' TOTAL=' WS-EDIT-COST                   
047300         DELIMITED BY SIZE INTO RPT-LINE.                                 
047400     WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.                          
047500*                                                                         
047600 660-ACCUM-ONE-USER-COST.                                                 
047700     IF TB-RNT-USER-ID(WS-RNT-INDEX) EQUAL PARM-USER-ID                   
047800         ADD TB-RNT-TOTAL-COST(WS-RNT-INDEX) TO WS-USER-TOTAL-COST        
047900     END-IF.                                                              
