000100*****************************************************************         
000200* RNTCOPY -- RENTAL HISTORY RECORD LAYOUT                         CR1042  
000300* REPLACING TAG ":TAG:" WITH CALLER'S PREFIX, E.G.                CR1042  
000400*     COPY RNTCOPY REPLACING ==:TAG:== BY ==RNT==.                CR1042  
000500* ADDED FOR THE VEHICLE RENTAL CONVERSION - RUN OF 91.            CR1042  
000600*****************************************************************         
000700 01  :TAG:-REC.                                                           
000800     05  :TAG:-USER-ID            PIC X(06).                              
000900     05  :TAG:-VEH-ID             PIC X(06).                              
001000     05  :TAG:-MODEL              PIC X(20).                              
001100     05  :TAG:-YEAR               PIC 9(04).                              
001200     05  :TAG:-PRICE              PIC S9(05)V99 COMP-3.                   
001300     05  :TAG:-START-DATE         PIC X(10).                              
001400     05  :TAG:-START-DATE-R REDEFINES :TAG:-START-DATE.                   
001500         10  :TAG:-START-DD       PIC 99.                                 
001600         10  FILLER               PIC X.                                  
001700         10  :TAG:-START-MM       PIC 99.                                 
001800         10  FILLER               PIC X.                                  
001900         10  :TAG:-START-CCYY     PIC 9(4).                               
002000     05  :TAG:-END-DATE           PIC X(10).                              
002100     05  :TAG:-END-DATE-R REDEFINES :TAG:-END-DATE.                       
002200         10  :TAG:-END-DD         PIC 99.                                 
002300         10  FILLER               PIC X.                                  
002400         10  :TAG:-END-MM         PIC 99.                                 
002500         10  FILLER               PIC X.                                  
002600         10  :TAG:-END-CCYY       PIC 9(4).                               
002700     05  :TAG:-TOTAL-COST         PIC S9(07)V99 COMP-3.                   
002800     05  :TAG:-STATUS             PIC X(10).                              
002900         88  :TAG:-IS-ACTIVE      VALUE 'ACTIVE    '.                     
003000         88  :TAG:-IS-COMPLETE    VALUE 'COMPLETED '.                     
003100     05  FILLER                   PIC X(14).                              
